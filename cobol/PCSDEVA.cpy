000100******************************************************************
000200* PCSDEVA   -  DEVICE AGGREGATION RECORD                        *
000300*              MAPS A SPECIFIC DEVICE VALUE TO ITS GENERAL ONE  *
000400*              FIXED 100 BYTES, OPTIONAL FILE                   *
000500******************************************************************
000600* 900117TD  INITIAL LAYOUT, HIM SYNONYM LIST 90-003
000700 01  PCS-DEVAGG-REC.
000800     05  DVA-SPECIFIC                PIC X(50).
000900     05  DVA-GENERAL                 PIC X(50).
