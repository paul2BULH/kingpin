000100******************************************************************
000200* ABENDPCS  -  SYSOUT DUMP/TRACE RECORD, SHARED ACROSS THE PCS  *
000300*              CODING ASSIST JOB STEPS                          *
000400******************************************************************
000500* 890406MM  INITIAL LAYOUT, LIFTED FROM SHOP STANDARD ABENDREC
000600 01  ABEND-REC.
000700     05  PARA-NAME                   PIC X(20).
000800     05  ABEND-REASON                PIC X(60).
000900     05  EXPECTED-VAL                PIC X(20).
001000     05  ACTUAL-VAL                  PIC X(20).
001100     05  FILLER                      PIC X(08) VALUE SPACES.
