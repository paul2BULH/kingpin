000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PCSEXTR.
000300 AUTHOR. M MCKAY.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/09/89.
000600 DATE-COMPILED. 04/09/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE DAILY OPERATIVE NOTE EXTRACT
001300*          AND PERFORMS THE FACT-EXTRACT AND RULES-ENGINE STEPS
001400*          OF THE PCS CODING ASSIST JOB STREAM.
001500*
001600*          FOR EACH NOTE IT SCORES THE FOUR KEYWORD-HINT
001700*          DICTIONARIES (ROOT OPERATIONS, BODY SYSTEMS,
001800*          APPROACHES, DEVICES), SETS THE RAW-TEXT PRESENCE
001900*          FLAGS, APPLIES THE DOMAIN-EXTRA RULES, THEN RUNS THE
002000*          EIGHT CODING RULES AND WRITES ONE PCS-FACT-REC PER
002100*          NOTE FOR PCSMRGR TO MERGE AND RESOLVE.
002200*
002300******************************************************************
002400*
002500*          INPUT FILE               -  DDS0001.PCSNOTES
002600*
002700*          OUTPUT FILE PRODUCED     -  DDS0001.PCSFACT
002800*
002900*          DUMP FILE                -  SYSOUT
003000*
003100******************************************************************
003200* CHANGE LOG
003300* 890406MM  INITIAL VERSION FOR PCS CODING ASSIST PROJECT         890406MM
003400* 890922MM  ADDED RULE-NOTE/QUERY HANDLING PER B-3 PROTOTYPE      890922MM
003500* 900302MM  SPLIT KEYWORD SCORING OUT OF THE MAIN READ LOOP INTO  900302MM
003600*           ITS OWN PARAGRAPH FAMILY - EASIER TO TEST STANDALONE
003700* 911003JS  ADDED DOMAIN-EXTRAS PARAGRAPH FOR UNICONDYLAR/        911003JS
003800*           CEMENTED/DRAIN/DOWN-TO-FASCIA SPECIAL CASES
003900* 930715JS  DISTINCT-DRAINAGE SUB-CHECK SPLIT OUT OF RULE 1 SO    930715JS
004000*           B6.1B COULD BE RE-TESTED WITHOUT RE-SCANNING TEXT
004100* 960212JS  SCORING AND FLAG-DETECTION NOW SHARE ONE TOKENIZER    960212JS
004200*           PARAGRAPH (900 SERIES) INSTEAD OF TWO COPIES
004300* 981104TD  Y2K REVIEW - NO DATE FIELDS CARRIED TO OUTPUT, NO     981104TD
004400*           CHANGE REQUIRED
004500* 020613RK  MORE-DATA-SW AND THE SORT SUBSCRIPTS BACK TO STANDALON020613RK
004600*           77-LEVELS PER HIM CODING REVIEW OF THE DAILY PROGRAMS
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     CLASS WORD-CHAR IS "A" THRU "Z", "0" THRU "9".
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT PCSNOTES
006200     ASSIGN TO UT-S-PCSNOTE
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT PCSFACTS
006700     ASSIGN TO UT-S-PCSFACT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 130 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(130).
008000
008100****** ONE RECORD PER OPERATIVE NOTE, FIXED 406 BYTES
008200 FD  PCSNOTES
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 406 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS PCS-NOTE-REC.
008800 COPY PCSNOTE.
008900
009000****** ONE RECORD PER NOTE - FACT-EXTRACT / RULES-ENGINE RESULTS
009100 FD  PCSFACTS
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS PCS-FACT-REC.
009600 COPY PCSFACT.
009700
009800 WORKING-STORAGE SECTION.
009900
010000 01  FILE-STATUS-CODES.
010100     05  OFCODE                  PIC X(2).
010200         88 CODE-WRITE    VALUE SPACES.
010300
010400 COPY ABENDPCS.
010500** QSAM FILE
010600
010700* END-OF-FILE SWITCH FOR THE PATIENT NOTE FILE - STANDALONE
010800* SCALAR, CARRIED AT 77 THE WAY THE DAILY PROGRAMS CARRY MORE-DATA-SW
010900 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
011000     88  NO-MORE-DATA                VALUE "N".
011100
011200* TOP-5 SORT WORK SUBSCRIPTS - STANDALONE, SHARED BY ALL FOUR
011300* DICTIONARY SCORING PARAGRAPHS, NOT PART OF ANY COUNTER GROUP
011400 77  WS-SORT-I                   PIC S9(02) COMP.
011500 77  WS-SORT-J                   PIC S9(02) COMP.
011600
011700 01  COUNTERS-AND-ACCUMULATORS.
011800     05 RECORDS-READ             PIC 9(7) COMP.
011900     05 RECORDS-WRITTEN          PIC 9(7) COMP.
012000     05 WS-DICT-IDX              PIC S9(02) COMP.
012100     05 WS-TOP-IDX               PIC S9(02) COMP.
012200
012300* CURRENT NOTE TEXT WORKING COPIES - THE RAW NOTE AS READ, AND
012400* AN UPPERCASED COPY USED BY THE SUBSTRING SCANS IN THE RULES
012500* ENGINE AND DOMAIN-EXTRAS PARAGRAPHS
012600 01  WS-PF-NOTE-TEXT             PIC X(400).
012700 01  WS-UC-NOTE-TEXT             PIC X(400).
012800 01  WS-NOTE-LEN                 PIC S9(04) COMP.
012900
013000* GENERIC TOKEN SCANNER WORK AREA - SHARED BY THE DICTIONARY
013100* SCORING PARAGRAPHS (300 SERIES, WHOLE-WORD MODE) AND THE
013200* RULES-ENGINE FLAG-DETECTION PARAGRAPHS (400 SERIES, SUBSTRING
013300* MODE).  "W" = WHOLE WORD VIA CALLED PCSWRD, "S" = PLAIN
013400* SUBSTRING SCANNED RIGHT HERE.
013500 01  WS-TOKEN-MODE-SW            PIC X(01).
013600     88  WS-MODE-WHOLE-WORD          VALUE "W".
013700     88  WS-MODE-SUBSTRING           VALUE "S".
013800
013900 01  WS-KW-SCAN-FIELDS.
014000     05  WS-KW-LIST              PIC X(240).
014100     05  WS-KW-LIST-LEN          PIC S9(03) COMP.
014200     05  WS-KW-POS               PIC S9(03) COMP.
014300     05  WS-KW-COMMA-POS         PIC S9(03) COMP.
014400     05  WS-KW-TOKEN             PIC X(240).
014500     05  WS-KW-TOKEN-LEN         PIC S9(03) COMP.
014600     05  WS-KW-MATCH-COUNT       PIC S9(02) COMP.
014700     05  WS-SCAN-POS             PIC S9(04) COMP.
014800     05  WS-SCAN-END             PIC S9(04) COMP.
014900     05  WS-TOKEN-FOUND-SW       PIC X(01).
015000         88  WS-TOKEN-FOUND          VALUE "Y".
015100     05  WS-DD-FOUND-SW          PIC X(01).
015200         88  WS-DD-FOUND             VALUE "Y".
015300
015400* ALTERNATE CHARACTER-TABLE VIEW OF THE KEYWORD-LIST BUFFER -
015500* LETS THE COMMA SCAN INDEX A CHARACTER AT A TIME
015600 01  WS-KW-LIST-TABLE REDEFINES WS-KW-LIST.
015700     05  WS-KW-LIST-CHAR         PIC X(01) OCCURS 240 TIMES.
015800
015900* RULES-ENGINE LOCAL FLAGS - TRANSIENT, DRIVE THE RULE
016000* PARAGRAPHS BELOW BUT ONLY SOME ARE CARRIED TO PF-RULE-FLAGS
016100 01  WS-RULE-LOCAL-FLAGS.
016200     05  WS-RF-BIOPSY            PIC X(01) VALUE "N".
016300         88  WS-IS-BIOPSY            VALUE "Y".
016400     05  WS-RF-DRAIN-PLACED      PIC X(01) VALUE "N".
016500         88  WS-IS-DRAIN-PLACED      VALUE "Y".
016600     05  WS-RF-NO-DEVICE-LEFT    PIC X(01) VALUE "N".
016700         88  WS-IS-NO-DEVICE-LEFT    VALUE "Y".
016800     05  WS-RF-UNICONDYLAR       PIC X(01) VALUE "N".
016900         88  WS-IS-UNICONDYLAR       VALUE "Y".
017000     05  WS-RF-CEMENTED          PIC X(01) VALUE "N".
017100         88  WS-IS-CEMENTED          VALUE "Y".
017200     05  WS-RF-DOWN-TO-FASCIA    PIC X(01) VALUE "N".
017300         88  WS-IS-DOWN-TO-FASCIA    VALUE "Y".
017400     05  WS-RF-CONVERTED-OPEN    PIC X(01) VALUE "N".
017500         88  WS-IS-CONVERTED-OPEN    VALUE "Y".
017600
017700* SCRATCH TOP-5 SCORING TABLE - REUSED FOR ALL FOUR DICTIONARIES
017800 01  WS-SCRATCH-TABLE.
017900     05  WS-SCRATCH-COUNT        PIC S9(02) COMP.
018000     05  WS-SCRATCH-ENTRY OCCURS 12 TIMES.
018100         10  WS-SCRATCH-NAME     PIC X(60).
018200         10  WS-SCRATCH-SCORE    PIC S9(02) COMP.
018300 01  WS-SORT-HOLD-FIELDS.
018400     05  WS-SORT-HOLD-NAME       PIC X(60).
018500     05  WS-SORT-HOLD-SCORE      PIC S9(02) COMP.
018600
018700* SCRATCH REGISTERS USED TO PASS A LITERAL BACK TO THE GENERIC
018800* RULE-NOTE/QUALIFIER-HINT/DEVICE-HINT HELPER PARAGRAPHS
018900 01  WS-RULE-NOTE-TEXT           PIC X(60).
019000 01  WS-EXTRA-DEVICE-NAME        PIC X(50).
019100 01  WS-QMISS-PTR                PIC S9(03) COMP.
019200
019300* CALL PARAMETERS FOR PCSWRD - MUST MATCH ITS LINKAGE LAYOUT
019400 01  WS-CALL-TEXT-PARM.
019500     05  WS-CALL-TEXT            PIC X(400).
019600     05  FILLER                  PIC X(04) VALUE SPACES.
019700 01  WS-CALL-PHRASE-PARM.
019800     05  WS-CALL-PHRASE          PIC X(60).
019900     05  FILLER                  PIC X(04) VALUE SPACES.
020000 01  WS-CALL-FLAG-PARM.
020100     05  WS-CALL-FLAG            PIC X(01) VALUE "N".
020200         88  WS-CALL-FOUND           VALUE "Y".
020300     05  FILLER                  PIC X(03) VALUE SPACES.
020400
020500* RESERVED FOR A CALL-TRACE DATE STAMP - NOT WRITTEN TODAY
020600 01  WS-COMPILE-STAMP            PIC X(06) VALUE "000000".
020700 01  WS-COMPILE-STAMP-R REDEFINES WS-COMPILE-STAMP.
020800     05  WS-STAMP-YY             PIC 9(02).
020900     05  WS-STAMP-MM             PIC 9(02).
021000     05  WS-STAMP-DD             PIC 9(02).
021100
021200******************************************************************
021300* ROOT-OPERATION HINT DICTIONARY - 11 ENTRIES, NAME(16)+KW(76)
021400******************************************************************
021500 01  WS-ROOTOP-DICT-V.
021600     05  FILLER                  PIC X(092) VALUE
021700         "EXCISION        EXCISION,PARTIAL REMOVAL,WEDGE RESECTION,BIO
021800-        "PSY,SHAVE                       ".
021900     05  FILLER                  PIC X(092) VALUE
022000         "RESECTION       RESECTION,TOTAL REMOVAL,LOBECTOMY,NEPHRECTOM
022100-        "Y,CHOLECYSTECTOMY               ".
022200     05  FILLER                  PIC X(092) VALUE
022300         "DRAINAGE        DRAINAGE,I&D,INCISION AND DRAINAGE,ASPIRATIO
022400-        "N,TAP,PARACENTESIS,THORACENTESIS".
022500     05  FILLER                  PIC X(092) VALUE
022600         "INSERTION       INSERTION,PLACE,IMPLANT
022700-        "                                ".
022800     05  FILLER                  PIC X(092) VALUE
022900         "REPLACEMENT     REPLACEMENT,ARTHROPLASTY,PROSTHESIS PLACEMEN
023000-        "T                               ".
023100     05  FILLER                  PIC X(092) VALUE
023200         "REPAIR          REPAIR,SUTURE,CLOSURE,HERNIORRHAPHY
023300-        "                                ".
023400     05  FILLER                  PIC X(092) VALUE
023500         "BYPASS          BYPASS,ANASTOMOSIS,GRAFT,BYPASS GRAFT
023600-        "                                ".
023700     05  FILLER                  PIC X(092) VALUE
023800         "DILATION        DILATION,ANGIOPLASTY,BALLOON
023900-        "                                ".
024000     05  FILLER                  PIC X(092) VALUE
024100         "SUPPLEMENT      AUGMENTATION,REINFORCEMENT,MESH PLACEMENT
024200-        "                                ".
024300     05  FILLER                  PIC X(092) VALUE
024400         "FUSION          FUSION,ARTHRODESIS
024500-        "                                ".
024600     05  FILLER                  PIC X(092) VALUE
024700         "DRAINAGE CONTROLCONTROL OF BLEEDING,HEMOSTASIS,CONTROL HEMOR
024800-        "RHAGE                           ".
024900 01  WS-ROOTOP-DICT REDEFINES WS-ROOTOP-DICT-V.
025000     05  WS-ROOTOP-ENTRY OCCURS 11 TIMES.
025100         10  WS-ROOTOP-NAME      PIC X(16).
025200         10  WS-ROOTOP-KEYWORDS  PIC X(76).
025300
025400******************************************************************
025500* BODY-SYSTEM HINT DICTIONARY - 12 ENTRIES, NAME(33)+KW(66)
025600******************************************************************
025700 01  WS-BODYSYS-DICT-V.
025800     05  FILLER                  PIC X(099) VALUE
025900         "SKIN AND SUBCUTANEOUS TISSUE     SKIN,DERMIS,SUBCUTANEOUS,FA
026000-        "SCIA                                   ".
026100     05  FILLER                  PIC X(099) VALUE
026200         "MUSCULOSKELETAL SYSTEM           MUSCLE,TENDON,BONE,JOINT,VE
026300-        "RTEBRA,DISC                            ".
026400     05  FILLER                  PIC X(099) VALUE
026500         "RESPIRATORY SYSTEM               LUNG,BRONCHUS,TRACHEA,PLEUR
026600-        "A                                      ".
026700     05  FILLER                  PIC X(099) VALUE
026800         "GASTROINTESTINAL SYSTEM          STOMACH,DUODENUM,JEJUNUM,IL
026900-        "EUM,COLON,RECTUM,ANUS,LIVER,GALLBLADDER".
027000     05  FILLER                  PIC X(099) VALUE
027100         "HEPATOBILIARY SYSTEM AND PANCREASLIVER,BILE,HEPATIC,PANCREAS
027200-        ",GALLBLADDER                           ".
027300     05  FILLER                  PIC X(099) VALUE
027400         "URINARY SYSTEM                   KIDNEY,URETER,BLADDER,URETH
027500-        "RA                                     ".
027600     05  FILLER                  PIC X(099) VALUE
027700         "FEMALE REPRODUCTIVE SYSTEM       UTERUS,OVARY,FALLOPIAN,CERV
027800-        "IX,VAGINA                              ".
027900     05  FILLER                  PIC X(099) VALUE
028000         "MALE REPRODUCTIVE SYSTEM         PROSTATE,TESTIS,PENIS,VAS D
028100-        "EFERENS                                ".
028200     05  FILLER                  PIC X(099) VALUE
028300         "CARDIOVASCULAR SYSTEM            HEART,CORONARY,AORTA,ARTERY
028400-        ",VEIN                                  ".
028500     05  FILLER                  PIC X(099) VALUE
028600         "LYMPHATIC AND HEMIC SYSTEMS      SPLEEN,LYMPH,LYMPH NODE
028700-        "                                       ".
028800     05  FILLER                  PIC X(099) VALUE
028900         "NERVOUS SYSTEM                   BRAIN,SPINAL,NERVE,CRANIAL
029000-        "                                       ".
029100     05  FILLER                  PIC X(099) VALUE
029200         "ENDOCRINE SYSTEM                 THYROID,ADRENAL,PITUITARY
029300-        "                                       ".
029400 01  WS-BODYSYS-DICT REDEFINES WS-BODYSYS-DICT-V.
029500     05  WS-BODYSYS-ENTRY OCCURS 12 TIMES.
029600         10  WS-BODYSYS-NAME     PIC X(33).
029700         10  WS-BODYSYS-KEYWORDS PIC X(66).
029800
029900******************************************************************
030000* APPROACH HINT DICTIONARY - 7 ENTRIES, NAME(73)+KW(50)
030100******************************************************************
030200 01  WS-APPROACH-DICT-V.
030300     05  FILLER                  PIC X(123) VALUE
030400         "OPEN
030500-        "             OPEN,LAPAROTOMY,THORACOTOMY
030600-        "   ".
030700     05  FILLER                  PIC X(123) VALUE
030800         "PERCUTANEOUS
030900-        "             PERCUTANEOUS,NEEDLE,PUNCTURE
031000-        "   ".
031100     05  FILLER                  PIC X(123) VALUE
031200         "PERCUTANEOUS ENDOSCOPIC
031300-        "             LAPAROSCOPIC,THORACOSCOPIC,ARTHROSCOPIC,ENDOSCO
031400-        "PIC".
031500     05  FILLER                  PIC X(123) VALUE
031600         "NATURAL OR ARTIFICIAL OPENING
031700-        "             TRANSNASAL,TRANSORAL,VAGINAL APPROACH
031800-        "   ".
031900     05  FILLER                  PIC X(123) VALUE
032000         "NATURAL OR ARTIFICIAL OPENING ENDOSCOPIC
032100-        "             ENDOSCOPIC VIA MOUTH,COLONOSCOPY,GASTROSCOPY
032200-        "   ".
032300     05  FILLER                  PIC X(123) VALUE
032400         "VIA NATURAL OR ARTIFICIAL OPENING WITH PERCUTANEOUS ENDOSCOP
032500-        "IC ASSISTANCEHYBRID ENDOSCOPIC WITH PERCUTANEOUS ASSISTANCE
032600-        "   ".
032700     05  FILLER                  PIC X(123) VALUE
032800         "EXTERNAL
032900-        "             EXTERNAL FIXATION,MANUAL REDUCTION
033000-        "   ".
033100 01  WS-APPROACH-DICT REDEFINES WS-APPROACH-DICT-V.
033200     05  WS-APPROACH-ENTRY OCCURS 7 TIMES.
033300         10  WS-APPROACH-NAME    PIC X(73).
033400         10  WS-APPROACH-KEYWORDS PIC X(50).
033500
033600******************************************************************
033700* DEVICE HINT DICTIONARY - 5 ENTRIES, NAME(20)+KW(33)
033800******************************************************************
033900 01  WS-DEVICE-DICT-V.
034000     05  FILLER                  PIC X(053) VALUE
034100         "DRAINAGE DEVICE     DRAIN,JP DRAIN,CHEST TUBE,PIGTAIL".
034200     05  FILLER                  PIC X(053) VALUE
034300         "STENT               STENT                            ".
034400     05  FILLER                  PIC X(053) VALUE
034500         "CATHETER            CATHETER,FOLEY                   ".
034600     05  FILLER                  PIC X(053) VALUE
034700         "SYNTHETIC SUBSTITUTEMESH,GRAFT,PATCH                 ".
034800     05  FILLER                  PIC X(053) VALUE
034900         "INTRALUMINAL DEVICE PROSTHESIS,VALVE,PACEMAKER,LEAD  ".
035000 01  WS-DEVICE-DICT REDEFINES WS-DEVICE-DICT-V.
035100     05  WS-DEVICE-ENTRY OCCURS 5 TIMES.
035200         10  WS-DEVICE-NAME      PIC X(20).
035300         10  WS-DEVICE-KEYWORDS  PIC X(33).
035400
035500 PROCEDURE DIVISION.
035600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
035700     PERFORM 100-MAINLINE THRU 100-EXIT
035800             UNTIL NO-MORE-DATA.
035900     PERFORM 999-CLEANUP THRU 999-EXIT.
036000     MOVE +0 TO RETURN-CODE.
036100     GOBACK.
036200
036300 000-HOUSEKEEPING.
036400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
036500     DISPLAY "******** BEGIN JOB PCSEXTR ********".
036600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
036700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
036800     PERFORM 900-READ-PCSNOTES THRU 900-EXIT.
036900     IF NO-MORE-DATA
037000         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
037100         GO TO 1000-ABEND-RTN.
037200 000-EXIT.
037300     EXIT.
037400
037500 100-MAINLINE.
037600     MOVE "100-MAINLINE" TO PARA-NAME.
037700     MOVE NOTE-ID TO PF-NOTE-ID.
037800     MOVE NOTE-TEXT(1:80) TO PF-NOTE-HEADER.
037900     MOVE NOTE-TEXT TO WS-PF-NOTE-TEXT.
038000
038100     PERFORM 300-FACT-EXTRACT THRU 300-EXIT.
038200     PERFORM 400-RULES-ENGINE THRU 400-EXIT.
038300     PERFORM 370-BUILD-SKELETON THRU 370-EXIT.
038400
038500     WRITE PCS-FACT-REC.
038600     ADD +1 TO RECORDS-WRITTEN.
038700     PERFORM 900-READ-PCSNOTES THRU 900-EXIT.
038800 100-EXIT.
038900     EXIT.
039000
039100******************************************************************
039200*    FACT-EXTRACT FAMILY
039300******************************************************************
039400 300-FACT-EXTRACT.
039500     MOVE "300-FACT-EXTRACT" TO PARA-NAME.
039600     PERFORM 310-SCORE-ROOTOPS THRU 310-EXIT.
039700     PERFORM 320-SCORE-BODYSYS THRU 320-EXIT.
039800     PERFORM 330-SCORE-APPROACHES THRU 330-EXIT.
039900     PERFORM 340-SCORE-DEVICES THRU 340-EXIT.
040000     PERFORM 380-RAW-TEXT-FLAGS THRU 380-EXIT.
040100     PERFORM 390-DOMAIN-EXTRAS THRU 390-EXIT.
040200 300-EXIT.
040300     EXIT.
040400
040500 310-SCORE-ROOTOPS.
040600     MOVE 0 TO WS-SCRATCH-COUNT.
040700     PERFORM 311-SCORE-ONE-ROOTOP THRU 311-EXIT
040800         VARYING WS-DICT-IDX FROM 1 BY 1
040900         UNTIL WS-DICT-IDX > 11.
041000     PERFORM 350-SORT-SCRATCH-TOP5 THRU 350-EXIT.
041100     PERFORM 351-MOVE-TOP5-TO-ROOTOP THRU 351-EXIT.
041200 310-EXIT.
041300     EXIT.
041400
041500 311-SCORE-ONE-ROOTOP.
041600     MOVE WS-ROOTOP-KEYWORDS(WS-DICT-IDX) TO WS-KW-LIST.
041700     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
041800     MOVE "W" TO WS-TOKEN-MODE-SW.
041900     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
042000     IF WS-KW-MATCH-COUNT > 0
042100         ADD 1 TO WS-SCRATCH-COUNT
042200         MOVE WS-ROOTOP-NAME(WS-DICT-IDX) TO
042300                 WS-SCRATCH-NAME(WS-SCRATCH-COUNT)
042400         MOVE WS-KW-MATCH-COUNT TO
042500                 WS-SCRATCH-SCORE(WS-SCRATCH-COUNT).
042600 311-EXIT.
042700     EXIT.
042800
042900 320-SCORE-BODYSYS.
043000     MOVE 0 TO WS-SCRATCH-COUNT.
043100     PERFORM 321-SCORE-ONE-BODYSYS THRU 321-EXIT
043200         VARYING WS-DICT-IDX FROM 1 BY 1
043300         UNTIL WS-DICT-IDX > 12.
043400     PERFORM 350-SORT-SCRATCH-TOP5 THRU 350-EXIT.
043500     PERFORM 352-MOVE-TOP5-TO-BODYSYS THRU 352-EXIT.
043600 320-EXIT.
043700     EXIT.
043800
043900 321-SCORE-ONE-BODYSYS.
044000     MOVE WS-BODYSYS-KEYWORDS(WS-DICT-IDX) TO WS-KW-LIST.
044100     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
044200     MOVE "W" TO WS-TOKEN-MODE-SW.
044300     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
044400     IF WS-KW-MATCH-COUNT > 0
044500         ADD 1 TO WS-SCRATCH-COUNT
044600         MOVE WS-BODYSYS-NAME(WS-DICT-IDX) TO
044700                 WS-SCRATCH-NAME(WS-SCRATCH-COUNT)
044800         MOVE WS-KW-MATCH-COUNT TO
044900                 WS-SCRATCH-SCORE(WS-SCRATCH-COUNT).
045000 321-EXIT.
045100     EXIT.
045200
045300 330-SCORE-APPROACHES.
045400     MOVE 0 TO WS-SCRATCH-COUNT.
045500     PERFORM 331-SCORE-ONE-APPROACH THRU 331-EXIT
045600         VARYING WS-DICT-IDX FROM 1 BY 1
045700         UNTIL WS-DICT-IDX > 7.
045800     PERFORM 350-SORT-SCRATCH-TOP5 THRU 350-EXIT.
045900     PERFORM 353-MOVE-TOP5-TO-APPROACH THRU 353-EXIT.
046000 330-EXIT.
046100     EXIT.
046200
046300 331-SCORE-ONE-APPROACH.
046400     MOVE WS-APPROACH-KEYWORDS(WS-DICT-IDX) TO WS-KW-LIST.
046500     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
046600     MOVE "W" TO WS-TOKEN-MODE-SW.
046700     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
046800     IF WS-KW-MATCH-COUNT > 0
046900         ADD 1 TO WS-SCRATCH-COUNT
047000         MOVE WS-APPROACH-NAME(WS-DICT-IDX) TO
047100                 WS-SCRATCH-NAME(WS-SCRATCH-COUNT)
047200         MOVE WS-KW-MATCH-COUNT TO
047300                 WS-SCRATCH-SCORE(WS-SCRATCH-COUNT).
047400 331-EXIT.
047500     EXIT.
047600
047700 340-SCORE-DEVICES.
047800     MOVE 0 TO WS-SCRATCH-COUNT.
047900     PERFORM 341-SCORE-ONE-DEVICE THRU 341-EXIT
048000         VARYING WS-DICT-IDX FROM 1 BY 1
048100         UNTIL WS-DICT-IDX > 5.
048200     PERFORM 350-SORT-SCRATCH-TOP5 THRU 350-EXIT.
048300     PERFORM 354-MOVE-TOP5-TO-DEVICE THRU 354-EXIT.
048400 340-EXIT.
048500     EXIT.
048600
048700 341-SCORE-ONE-DEVICE.
048800     MOVE WS-DEVICE-KEYWORDS(WS-DICT-IDX) TO WS-KW-LIST.
048900     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
049000     MOVE "W" TO WS-TOKEN-MODE-SW.
049100     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
049200     IF WS-KW-MATCH-COUNT > 0
049300         ADD 1 TO WS-SCRATCH-COUNT
049400         MOVE WS-DEVICE-NAME(WS-DICT-IDX) TO
049500                 WS-SCRATCH-NAME(WS-SCRATCH-COUNT)
049600         MOVE WS-KW-MATCH-COUNT TO
049700                 WS-SCRATCH-SCORE(WS-SCRATCH-COUNT).
049800 341-EXIT.
049900     EXIT.
050000
050100* STABLE DESCENDING INSERTION SORT OF WS-SCRATCH-ENTRY - SHARED
050200* BY ALL FOUR DICTIONARIES.  SHIFT ONLY WHILE STRICTLY LESS SO
050300* TIES KEEP THEIR ORIGINAL DICTIONARY ORDER.
050400 350-SORT-SCRATCH-TOP5.
050500     PERFORM 355-INSERTION-PASS THRU 355-EXIT
050600         VARYING WS-SORT-I FROM 2 BY 1
050700         UNTIL WS-SORT-I > WS-SCRATCH-COUNT.
050800 350-EXIT.
050900     EXIT.
051000
051100 355-INSERTION-PASS.
051200     MOVE WS-SCRATCH-NAME(WS-SORT-I) TO WS-SORT-HOLD-NAME.
051300     MOVE WS-SCRATCH-SCORE(WS-SORT-I) TO WS-SORT-HOLD-SCORE.
051400     MOVE WS-SORT-I TO WS-SORT-J.
051500     PERFORM 360-SHIFT-UP THRU 360-EXIT
051600         UNTIL WS-SORT-J = 1
051700         OR WS-SCRATCH-SCORE(WS-SORT-J - 1) >= WS-SORT-HOLD-SCORE.
051800     MOVE WS-SORT-HOLD-NAME TO WS-SCRATCH-NAME(WS-SORT-J).
051900     MOVE WS-SORT-HOLD-SCORE TO WS-SCRATCH-SCORE(WS-SORT-J).
052000 355-EXIT.
052100     EXIT.
052200
052300 360-SHIFT-UP.
052400     MOVE WS-SCRATCH-NAME(WS-SORT-J - 1) TO
052500             WS-SCRATCH-NAME(WS-SORT-J).
052600     MOVE WS-SCRATCH-SCORE(WS-SORT-J - 1) TO
052700             WS-SCRATCH-SCORE(WS-SORT-J).
052800     SUBTRACT 1 FROM WS-SORT-J.
052900 360-EXIT.
053000     EXIT.
053100
053200 351-MOVE-TOP5-TO-ROOTOP.
053300     PERFORM 351-ONE-ROOTOP-SLOT THRU 351-SLOT-EXIT
053400         VARYING WS-TOP-IDX FROM 1 BY 1 UNTIL WS-TOP-IDX > 5.
053500 351-EXIT.
053600     EXIT.
053700
053800 351-ONE-ROOTOP-SLOT.
053900     IF WS-TOP-IDX > WS-SCRATCH-COUNT
054000         MOVE SPACES TO PF-RO-NAME(WS-TOP-IDX)
054100         MOVE 0 TO PF-RO-SCORE(WS-TOP-IDX)
054200     ELSE
054300         MOVE WS-SCRATCH-NAME(WS-TOP-IDX) TO
054400                 PF-RO-NAME(WS-TOP-IDX)
054500         MOVE WS-SCRATCH-SCORE(WS-TOP-IDX) TO
054600                 PF-RO-SCORE(WS-TOP-IDX).
054700 351-SLOT-EXIT.
054800     EXIT.
054900
055000 352-MOVE-TOP5-TO-BODYSYS.
055100     PERFORM 352-ONE-BODYSYS-SLOT THRU 352-SLOT-EXIT
055200         VARYING WS-TOP-IDX FROM 1 BY 1 UNTIL WS-TOP-IDX > 5.
055300 352-EXIT.
055400     EXIT.
055500
055600 352-ONE-BODYSYS-SLOT.
055700     IF WS-TOP-IDX > WS-SCRATCH-COUNT
055800         MOVE SPACES TO PF-BS-NAME(WS-TOP-IDX)
055900         MOVE 0 TO PF-BS-SCORE(WS-TOP-IDX)
056000     ELSE
056100         MOVE WS-SCRATCH-NAME(WS-TOP-IDX) TO
056200                 PF-BS-NAME(WS-TOP-IDX)
056300         MOVE WS-SCRATCH-SCORE(WS-TOP-IDX) TO
056400                 PF-BS-SCORE(WS-TOP-IDX).
056500 352-SLOT-EXIT.
056600     EXIT.
056700
056800 353-MOVE-TOP5-TO-APPROACH.
056900     PERFORM 353-ONE-APPROACH-SLOT THRU 353-SLOT-EXIT
057000         VARYING WS-TOP-IDX FROM 1 BY 1 UNTIL WS-TOP-IDX > 5.
057100 353-EXIT.
057200     EXIT.
057300
057400 353-ONE-APPROACH-SLOT.
057500     IF WS-TOP-IDX > WS-SCRATCH-COUNT
057600         MOVE SPACES TO PF-AP-NAME(WS-TOP-IDX)
057700         MOVE 0 TO PF-AP-SCORE(WS-TOP-IDX)
057800     ELSE
057900         MOVE WS-SCRATCH-NAME(WS-TOP-IDX) TO
058000                 PF-AP-NAME(WS-TOP-IDX)
058100         MOVE WS-SCRATCH-SCORE(WS-TOP-IDX) TO
058200                 PF-AP-SCORE(WS-TOP-IDX).
058300 353-SLOT-EXIT.
058400     EXIT.
058500
058600 354-MOVE-TOP5-TO-DEVICE.
058700     PERFORM 354-ONE-DEVICE-SLOT THRU 354-SLOT-EXIT
058800         VARYING WS-TOP-IDX FROM 1 BY 1 UNTIL WS-TOP-IDX > 5.
058900 354-EXIT.
059000     EXIT.
059100
059200 354-ONE-DEVICE-SLOT.
059300     IF WS-TOP-IDX > WS-SCRATCH-COUNT
059400         MOVE SPACES TO PF-DV-NAME(WS-TOP-IDX)
059500         MOVE 0 TO PF-DV-SCORE(WS-TOP-IDX)
059600     ELSE
059700         MOVE WS-SCRATCH-NAME(WS-TOP-IDX) TO
059800                 PF-DV-NAME(WS-TOP-IDX)
059900         MOVE WS-SCRATCH-SCORE(WS-TOP-IDX) TO
060000                 PF-DV-SCORE(WS-TOP-IDX).
060100 354-SLOT-EXIT.
060200     EXIT.
060300
060400 370-BUILD-SKELETON.
060500* SECTION CHARACTER '0' PLUS SIX UNRESOLVED-CHARACTER MARKERS -
060600* PCSMRGR OVERLAYS EACH '?' AS THE CODE-RESOLVER PICKS AN AXIS
060700     MOVE "0??????" TO PF-CODE-SKELETON.
060800 370-EXIT.
060900     EXIT.
061000
061100 380-RAW-TEXT-FLAGS.
061200     MOVE "N" TO PF-FLAG-BIOPSY PF-FLAG-EXCISIONAL
061300             PF-FLAG-LAPAROSCOPIC PF-FLAG-OPEN
061400             PF-FLAG-PERCUTANEOUS PF-FLAG-THORACOSCOPIC
061500             PF-FLAG-ENDOSCOPIC.
061600     PERFORM 381-FLAG-BIOPSY THRU 381-EXIT.
061700     PERFORM 382-FLAG-EXCISIONAL THRU 382-EXIT.
061800     PERFORM 383-FLAG-LAPAROSCOPIC THRU 383-EXIT.
061900     PERFORM 384-FLAG-OPEN THRU 384-EXIT.
062000     PERFORM 385-FLAG-PERCUTANEOUS THRU 385-EXIT.
062100     PERFORM 386-FLAG-THORACOSCOPIC THRU 386-EXIT.
062200     PERFORM 387-FLAG-ENDOSCOPIC THRU 387-EXIT.
062300 380-EXIT.
062400     EXIT.
062500
062600 381-FLAG-BIOPSY.
062700     MOVE "BIOPSY" TO WS-KW-LIST.
062800     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
062900     MOVE "W" TO WS-TOKEN-MODE-SW.
063000     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
063100     IF WS-KW-MATCH-COUNT > 0
063200         MOVE "Y" TO PF-FLAG-BIOPSY.
063300 381-EXIT.
063400     EXIT.
063500
063600 382-FLAG-EXCISIONAL.
063700     MOVE "EXCISIONAL" TO WS-KW-LIST.
063800     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
063900     MOVE "W" TO WS-TOKEN-MODE-SW.
064000     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
064100     IF WS-KW-MATCH-COUNT > 0
064200         MOVE "Y" TO PF-FLAG-EXCISIONAL.
064300 382-EXIT.
064400     EXIT.
064500
064600 383-FLAG-LAPAROSCOPIC.
064700     MOVE "LAPAROSCOPIC" TO WS-KW-LIST.
064800     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
064900     MOVE "W" TO WS-TOKEN-MODE-SW.
065000     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
065100     IF WS-KW-MATCH-COUNT > 0
065200         MOVE "Y" TO PF-FLAG-LAPAROSCOPIC.
065300 383-EXIT.
065400     EXIT.
065500
065600 384-FLAG-OPEN.
065700     MOVE "OPEN" TO WS-KW-LIST.
065800     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
065900     MOVE "W" TO WS-TOKEN-MODE-SW.
066000     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
066100     IF WS-KW-MATCH-COUNT > 0
066200         MOVE "Y" TO PF-FLAG-OPEN.
066300 384-EXIT.
066400     EXIT.
066500
066600 385-FLAG-PERCUTANEOUS.
066700     MOVE "PERCUTANEOUS" TO WS-KW-LIST.
066800     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
066900     MOVE "W" TO WS-TOKEN-MODE-SW.
067000     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
067100     IF WS-KW-MATCH-COUNT > 0
067200         MOVE "Y" TO PF-FLAG-PERCUTANEOUS.
067300 385-EXIT.
067400     EXIT.
067500
067600 386-FLAG-THORACOSCOPIC.
067700     MOVE "THORACOSCOPIC" TO WS-KW-LIST.
067800     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
067900     MOVE "W" TO WS-TOKEN-MODE-SW.
068000     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
068100     IF WS-KW-MATCH-COUNT > 0
068200         MOVE "Y" TO PF-FLAG-THORACOSCOPIC.
068300 386-EXIT.
068400     EXIT.
068500
068600 387-FLAG-ENDOSCOPIC.
068700     MOVE "ENDOSCOPIC" TO WS-KW-LIST.
068800     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
068900     MOVE "W" TO WS-TOKEN-MODE-SW.
069000     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
069100     IF WS-KW-MATCH-COUNT > 0
069200         MOVE "Y" TO PF-FLAG-ENDOSCOPIC.
069300 387-EXIT.
069400     EXIT.
069500
069600 390-DOMAIN-EXTRAS.
069700     MOVE "N" TO PF-FLAG-UNICONDYLAR PF-FLAG-CEMENTED
069800             PF-FLAG-DRAIN-PLACED PF-FLAG-DOWN-TO-FASCIA.
069900     PERFORM 391-EXTRA-UNICONDYLAR THRU 391-EXIT.
070000     PERFORM 392-EXTRA-CEMENTED THRU 392-EXIT.
070100     PERFORM 393-EXTRA-DRAIN-PLACED THRU 393-EXIT.
070200     PERFORM 394-EXTRA-DOWN-TO-FASCIA THRU 394-EXIT.
070300 390-EXIT.
070400     EXIT.
070500
070600 391-EXTRA-UNICONDYLAR.
070700* "UNICONDYL" / "UNICOMP" SUBSTRING, OR WHOLE WORD "UKA"
070800     MOVE "UNICONDYL,UNICOMP" TO WS-KW-LIST.
070900     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
071000     MOVE "S" TO WS-TOKEN-MODE-SW.
071100     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
071200     IF WS-KW-MATCH-COUNT > 0
071300         MOVE "Y" TO PF-FLAG-UNICONDYLAR.
071400     IF NOT PF-IS-UNICONDYLAR
071500         MOVE "UKA" TO WS-KW-LIST
071600         PERFORM 930-TRIM-KW-LIST THRU 930-EXIT
071700         MOVE "W" TO WS-TOKEN-MODE-SW
071800         PERFORM 900-COUNT-MATCHES THRU 900-EXIT
071900         IF WS-KW-MATCH-COUNT > 0
072000             MOVE "Y" TO PF-FLAG-UNICONDYLAR.
072100     IF PF-IS-UNICONDYLAR
072200         MOVE "Subcutaneous Tissue and Fascia" TO
072300                 WS-SCRATCH-NAME(1)
072400         PERFORM 397-INSERT-QUALIFIER-HINT THRU 397-EXIT.
072500 391-EXIT.
072600     EXIT.
072700
072800 392-EXTRA-CEMENTED.
072900* "CEMENT" / "CEMENTED" / "PMMA" - APPEND DEVICE HINT, SCORE 1
073000     MOVE "CEMENT,CEMENTED,PMMA" TO WS-KW-LIST.
073100     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
073200     MOVE "S" TO WS-TOKEN-MODE-SW.
073300     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
073400     IF WS-KW-MATCH-COUNT > 0
073500         MOVE "Y" TO PF-FLAG-CEMENTED
073600         PERFORM 395-APPEND-DEVICE-HINT THRU 395-EXIT.
073700 392-EXIT.
073800     EXIT.
073900
074000 393-EXTRA-DRAIN-PLACED.
074100* "HEMOVAC" / "JP DRAIN" / "DRAIN LEFT IN PLACE" - DEVICE HINT
074200     MOVE "HEMOVAC,JP DRAIN,DRAIN LEFT IN PLACE" TO WS-KW-LIST.
074300     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
074400     MOVE "S" TO WS-TOKEN-MODE-SW.
074500     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
074600     IF WS-KW-MATCH-COUNT > 0
074700         MOVE "Y" TO PF-FLAG-DRAIN-PLACED
074800         MOVE "Drainage Device" TO WS-EXTRA-DEVICE-NAME
074900         PERFORM 396-APPEND-NAMED-DEVICE THRU 396-EXIT.
075000 393-EXIT.
075100     EXIT.
075200
075300 394-EXTRA-DOWN-TO-FASCIA.
075400* "DOWN TO FASCIA" / "INTO FASCIA" - BODY-SYSTEM CANDIDATE
075500* IS INSERTED AT RANK 1, SCORE 5, PUSHING THE OTHERS DOWN
075600     MOVE "DOWN TO FASCIA,INTO FASCIA" TO WS-KW-LIST.
075700     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
075800     MOVE "S" TO WS-TOKEN-MODE-SW.
075900     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
076000     IF WS-KW-MATCH-COUNT > 0
076100         MOVE "Y" TO PF-FLAG-DOWN-TO-FASCIA
076200         PERFORM 398-INSERT-BODYSYS-RANK1 THRU 398-EXIT.
076300 394-EXIT.
076400     EXIT.
076500
076600 395-APPEND-DEVICE-HINT.
076700* APPEND "SYNTHETIC SUBSTITUTE, CEMENTED" TO THE DEVICE FACTS
076800* LIST, SCORE 1, IN THE FIRST UNUSED SLOT (5 SLOTS MAX)
076900     MOVE "Synthetic Substitute, Cemented" TO WS-EXTRA-DEVICE-NAME.
077000     PERFORM 396-APPEND-NAMED-DEVICE THRU 396-EXIT.
077100 395-EXIT.
077200     EXIT.
077300
077400 396-APPEND-NAMED-DEVICE.
077500     MOVE 0 TO WS-TOP-IDX.
077600     PERFORM 396-FIND-DEVICE-SLOT THRU 396-SLOT-EXIT
077700         VARYING WS-DICT-IDX FROM 1 BY 1
077800         UNTIL WS-DICT-IDX > 5 OR WS-TOP-IDX NOT = 0.
077900     IF WS-TOP-IDX NOT = 0
078000         MOVE WS-EXTRA-DEVICE-NAME TO
078100                 PF-DV-NAME(WS-TOP-IDX)
078200         MOVE 1 TO PF-DV-SCORE(WS-TOP-IDX).
078300 396-EXIT.
078400     EXIT.
078500
078600 396-FIND-DEVICE-SLOT.
078700     IF PF-DV-NAME(WS-DICT-IDX) = SPACES
078800         MOVE WS-DICT-IDX TO WS-TOP-IDX.
078900 396-SLOT-EXIT.
079000     EXIT.
079100
079200 397-INSERT-QUALIFIER-HINT.
079300* DOMAIN-EXTRA QUALIFIER HINT "UNICONDYLAR" - HELD HERE FOR THE
079400* DRIVER'S MERGE STEP, SAME SLOTS THE RULES-ENGINE USES
079500     PERFORM 499-ADD-QUALIFIER-HINT THRU 499-EXIT.
079600 397-EXIT.
079700     EXIT.
079800
079900 398-INSERT-BODYSYS-RANK1.
080000* SHIFT THE EXISTING BODY-SYSTEM FACTS DOWN ONE SLOT (DROPPING
080100* THE LOWEST) AND INSERT THE FASCIA CANDIDATE AT RANK 1
080200     MOVE PF-BS-NAME(4) TO PF-BS-NAME(5).
080300     MOVE PF-BS-SCORE(4) TO PF-BS-SCORE(5).
080400     MOVE PF-BS-NAME(3) TO PF-BS-NAME(4).
080500     MOVE PF-BS-SCORE(3) TO PF-BS-SCORE(4).
080600     MOVE PF-BS-NAME(2) TO PF-BS-NAME(3).
080700     MOVE PF-BS-SCORE(2) TO PF-BS-SCORE(3).
080800     MOVE PF-BS-NAME(1) TO PF-BS-NAME(2).
080900     MOVE PF-BS-SCORE(1) TO PF-BS-SCORE(2).
081000     MOVE "Subcutaneous Tissue and Fascia" TO PF-BS-NAME(1).
081100     MOVE 5 TO PF-BS-SCORE(1).
081200 398-EXIT.
081300     EXIT.
081400
081500 499-ADD-QUALIFIER-HINT.
081600* COMMON "ADD TO FIRST BLANK QUALIFIER-HINT SLOT" HELPER -
081700* THE NAME TO ADD IS EXPECTED IN WS-SCRATCH-NAME(1)
081800     IF PF-UPD-QUALIFIER-HINTS(1) = SPACES
081900         MOVE WS-SCRATCH-NAME(1) TO PF-UPD-QUALIFIER-HINTS(1)
082000     ELSE
082100     IF PF-UPD-QUALIFIER-HINTS(2) = SPACES
082200         MOVE WS-SCRATCH-NAME(1) TO PF-UPD-QUALIFIER-HINTS(2).
082300 499-EXIT.
082400     EXIT.
082500
082600******************************************************************
082700*    RULES-ENGINE FAMILY
082800******************************************************************
082900 400-RULES-ENGINE.
083000     MOVE "400-RULES-ENGINE" TO PARA-NAME.
083100     MOVE WS-PF-NOTE-TEXT TO WS-UC-NOTE-TEXT.
083200     INSPECT WS-UC-NOTE-TEXT
083300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
083400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
083500     PERFORM 940-TRIM-NOTE-LEN THRU 940-EXIT.
083600
083700     MOVE 0 TO PF-RULE-NOTE-COUNT.
083800     MOVE SPACES TO PF-RULE-NOTES(1) PF-RULE-NOTES(2)
083900             PF-RULE-NOTES(3).
084000     MOVE "N" TO PF-QUERY-FLAG.
084100     MOVE SPACES TO PF-QUERY-MISSING.
084200     MOVE SPACES TO PF-UPD-BODYSYS-BIAS.
084300* ROOTOP-HINT IS CARRIED IN THE RECORD FOR SYMMETRY WITH THE
084400* DRIVER'S MERGE STEP BUT NONE OF THE EIGHT RULES BELOW SET IT -
084500* IT STAYS BLANK UNTIL A FUTURE RULE SET IS ADDED
084600     MOVE SPACES TO PF-UPD-ROOTOP-HINT.
084700     MOVE SPACES TO PF-UPD-APPROACH-OVR.
084800     MOVE SPACES TO PF-UPD-DEVICE-OVR.
084900     MOVE SPACES TO PF-UPD-QUALIFIER-HINTS(1)
085000             PF-UPD-QUALIFIER-HINTS(2).
085100     MOVE "N" TO PF-RF-ABORTED PF-RF-DISCONTINUED
085200             PF-RF-CONVERTED-OPEN PF-RF-NO-DEVICE-LEFT
085300             PF-RF-HEMOSTASIS PF-RF-BILATERAL
085400             PF-RF-EMBOLIZATION PF-RF-DISTINCT-DRAIN
085500             PF-RF-INTEGRAL-DRAIN.
085600
085700     PERFORM 410-DETECT-FLAGS THRU 410-EXIT.
085800     PERFORM 420-DISTINCT-DRAINAGE-CHECK THRU 420-EXIT.
085900     PERFORM 430-RULE-B61B THRU 430-EXIT.
086000     PERFORM 440-RULE-B34 THRU 440-EXIT.
086100     PERFORM 450-RULE-B61-B62 THRU 450-EXIT.
086200     PERFORM 460-RULE-UNICONDYLAR THRU 460-EXIT.
086300     PERFORM 470-RULE-CEMENTED THRU 470-EXIT.
086400     PERFORM 480-RULE-DOWN-TO-FASCIA THRU 480-EXIT.
086500     PERFORM 490-RULE-B52 THRU 490-EXIT.
086600     PERFORM 495-RULE-A8-QUERY THRU 495-EXIT.
086700 400-EXIT.
086800     EXIT.
086900
087000 410-DETECT-FLAGS.
087100     MOVE "N" TO WS-RF-BIOPSY WS-RF-DRAIN-PLACED
087200             WS-RF-NO-DEVICE-LEFT WS-RF-UNICONDYLAR
087300             WS-RF-CEMENTED WS-RF-DOWN-TO-FASCIA
087400             WS-RF-CONVERTED-OPEN.
087500
087600     MOVE "BIOPSY" TO WS-KW-LIST.
087700     PERFORM 935-SUBSTR-SET-FLAG THRU 935-EXIT.
087800     MOVE WS-TOKEN-FOUND-SW TO WS-RF-BIOPSY.
087900
088000     MOVE "ABORTED,ABANDON,TERMINATED" TO WS-KW-LIST.
088100     PERFORM 935-SUBSTR-SET-FLAG THRU 935-EXIT.
088200     MOVE WS-TOKEN-FOUND-SW TO PF-RF-ABORTED.
088300
088400     MOVE "DISCONTINUED,ABORTED" TO WS-KW-LIST.
088500     PERFORM 935-SUBSTR-SET-FLAG THRU 935-EXIT.
088600     MOVE WS-TOKEN-FOUND-SW TO PF-RF-DISCONTINUED.
088700
088800     MOVE "CONVERTED TO OPEN,CONVERSION TO OPEN" TO WS-KW-LIST.
088900     PERFORM 935-SUBSTR-SET-FLAG THRU 935-EXIT.
089000     MOVE WS-TOKEN-FOUND-SW TO WS-RF-CONVERTED-OPEN.
089100
089200     MOVE
089300       "DRAIN PLACED,JP DRAIN,DRAIN LEFT IN PLACE,CHEST TUBE,HEM
089400-        "OVAC" TO WS-KW-LIST.
089500     PERFORM 935-SUBSTR-SET-FLAG THRU 935-EXIT.
089600     MOVE WS-TOKEN-FOUND-SW TO WS-RF-DRAIN-PLACED.
089700
089800     MOVE "REMOVED AT END,NO DEVICE LEFT" TO WS-KW-LIST.
089900     PERFORM 935-SUBSTR-SET-FLAG THRU 935-EXIT.
090000     MOVE WS-TOKEN-FOUND-SW TO WS-RF-NO-DEVICE-LEFT.
090100
090200     MOVE "HEMOSTASIS,CONTROL OF BLEEDING,CONTROL HEMORRHAGE" TO
090300             WS-KW-LIST.
090400     PERFORM 935-SUBSTR-SET-FLAG THRU 935-EXIT.
090500     MOVE WS-TOKEN-FOUND-SW TO PF-RF-HEMOSTASIS.
090600
090700     MOVE "BILATERAL,BOTH SIDES" TO WS-KW-LIST.
090800     PERFORM 935-SUBSTR-SET-FLAG THRU 935-EXIT.
090900     MOVE WS-TOKEN-FOUND-SW TO PF-RF-BILATERAL.
091000
091100     MOVE "EMBOLIZATION,OCCLUDE,NARROW" TO WS-KW-LIST.
091200     PERFORM 935-SUBSTR-SET-FLAG THRU 935-EXIT.
091300     MOVE WS-TOKEN-FOUND-SW TO PF-RF-EMBOLIZATION.
091400
091500     MOVE "UNICONDYLAR,UNICOMPARTMENTAL,UKA" TO WS-KW-LIST.
091600     PERFORM 935-SUBSTR-SET-FLAG THRU 935-EXIT.
091700     MOVE WS-TOKEN-FOUND-SW TO WS-RF-UNICONDYLAR.
091800
091900     MOVE "CEMENT,CEMENTED,PMMA" TO WS-KW-LIST.
092000     PERFORM 935-SUBSTR-SET-FLAG THRU 935-EXIT.
092100     MOVE WS-TOKEN-FOUND-SW TO WS-RF-CEMENTED.
092200
092300     MOVE "DOWN TO FASCIA,INTO FASCIA" TO WS-KW-LIST.
092400     PERFORM 935-SUBSTR-SET-FLAG THRU 935-EXIT.
092500     MOVE WS-TOKEN-FOUND-SW TO WS-RF-DOWN-TO-FASCIA.
092600 410-EXIT.
092700     EXIT.
092800
092900* COMMON "SET WS-TOKEN-FOUND-SW FROM A SUBSTRING KEYWORD LIST"
093000* STEP - TRIMS WS-KW-LIST, RUNS IT THROUGH THE TOKENIZER IN
093100* SUBSTRING MODE AND TURNS THE MATCH COUNT BACK INTO A SWITCH
093200 935-SUBSTR-SET-FLAG.
093300     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
093400     MOVE "S" TO WS-TOKEN-MODE-SW.
093500     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
093600     IF WS-KW-MATCH-COUNT > 0
093700         MOVE "Y" TO WS-TOKEN-FOUND-SW
093800     ELSE
093900         MOVE "N" TO WS-TOKEN-FOUND-SW.
094000 935-EXIT.
094100     EXIT.
094200
094300 420-DISTINCT-DRAINAGE-CHECK.
094400     MOVE "N" TO WS-DD-FOUND-SW.
094500
094600     MOVE "IR" TO WS-KW-LIST.
094700     PERFORM 930-TRIM-KW-LIST THRU 930-EXIT.
094800     MOVE "W" TO WS-TOKEN-MODE-SW.
094900     PERFORM 900-COUNT-MATCHES THRU 900-EXIT.
095000     IF WS-KW-MATCH-COUNT > 0
095100         MOVE "Y" TO WS-DD-FOUND-SW.
095200
095300     IF NOT WS-DD-FOUND
095400         MOVE "THORACOSTOMY" TO WS-KW-LIST
095500         PERFORM 930-TRIM-KW-LIST THRU 930-EXIT
095600         MOVE "W" TO WS-TOKEN-MODE-SW
095700         PERFORM 900-COUNT-MATCHES THRU 900-EXIT
095800         IF WS-KW-MATCH-COUNT > 0
095900             MOVE "Y" TO WS-DD-FOUND-SW.
096000
096100     IF NOT WS-DD-FOUND
096200         MOVE
096300           "INTERVENTIONAL RADIOLOGY,CT GUIDED,CT-GUIDED,ULTRASO
096400-            "UND GUIDED,ULTRASOUND-GUIDED,TUBE THORACOSTOMY,PIG
096500-            "TAIL,NEPHROSTOMY,CHOLECYSTOSTOMY,PERCUTANEOUS DRAI
096600-            "N,IMAGE GUIDED DRAIN,IMAGE-GUIDED DRAIN,GUIDED CAT
096700-            "HETER,PARACENTESIS,THORACENTESIS" TO WS-KW-LIST
096800         PERFORM 930-TRIM-KW-LIST THRU 930-EXIT
096900         MOVE "S" TO WS-TOKEN-MODE-SW
097000         PERFORM 900-COUNT-MATCHES THRU 900-EXIT
097100         IF WS-KW-MATCH-COUNT > 0
097200             MOVE "Y" TO WS-DD-FOUND-SW.
097300
097400     MOVE WS-DD-FOUND-SW TO PF-RF-DISTINCT-DRAIN.
097500 420-EXIT.
097600     EXIT.
097700
097800 430-RULE-B61B.
097900* B6.1B - A ROUTINE WOUND DRAIN WITH NO DOCUMENTED DISTINCT
098000* DRAINAGE PROCEDURE IS INTEGRAL TO THE PRIMARY OPERATION AND
098100* DOES NOT GET ITS OWN INSERTION CODE
098200     IF WS-IS-DRAIN-PLACED AND NOT PF-HAS-DISTINCT-DRAIN
098300         MOVE "Y" TO PF-RF-INTEGRAL-DRAIN
098400         MOVE
098500           "ROUTINE WOUND DRAIN INTEGRAL - SUPPRESS INSERTION CO
098600-            "DE" TO WS-RULE-NOTE-TEXT
098700         PERFORM 498-ADD-RULE-NOTE THRU 498-EXIT.
098800 430-EXIT.
098900     EXIT.
099000
099100 440-RULE-B34.
099200* B3.4 - A BIOPSY IS ALWAYS CODED WITH QUALIFIER "DIAGNOSTIC"
099300     IF WS-IS-BIOPSY
099400         MOVE "Diagnostic" TO WS-SCRATCH-NAME(1)
099500         PERFORM 499-ADD-QUALIFIER-HINT THRU 499-EXIT.
099600 440-EXIT.
099700     EXIT.
099800
099900 450-RULE-B61-B62.
100000* B6.1/B6.2 - NO DEVICE LEFT BEATS A PLAIN DRAIN-PLACED MENTION
100100     IF WS-IS-NO-DEVICE-LEFT
100200         MOVE "No Device" TO PF-UPD-DEVICE-OVR
100300     ELSE
100400     IF WS-IS-DRAIN-PLACED
100500         MOVE "Drainage Device" TO PF-UPD-DEVICE-OVR.
100600 450-EXIT.
100700     EXIT.
100800
100900 460-RULE-UNICONDYLAR.
101000     IF WS-IS-UNICONDYLAR
101100         MOVE "Unicondylar" TO WS-SCRATCH-NAME(1)
101200         PERFORM 499-ADD-QUALIFIER-HINT THRU 499-EXIT.
101300 460-EXIT.
101400     EXIT.
101500
101600 470-RULE-CEMENTED.
101700* CEMENTED DEVICE OVERRIDE REPLACES WHATEVER RULE 3 SET
101800     IF WS-IS-CEMENTED
101900         MOVE "Synthetic Substitute, Cemented" TO
102000                 PF-UPD-DEVICE-OVR.
102100 470-EXIT.
102200     EXIT.
102300
102400 480-RULE-DOWN-TO-FASCIA.
102500     IF WS-IS-DOWN-TO-FASCIA
102600         MOVE "Subcutaneous Tissue and Fascia" TO
102700                 PF-UPD-BODYSYS-BIAS
102800         MOVE "Open" TO PF-UPD-APPROACH-OVR.
102900 480-EXIT.
103000     EXIT.
103100
103200 490-RULE-B52.
103300* B5.2 - A CASE CONVERTED TO OPEN IS CODED WITH APPROACH "OPEN",
103400* OVERWRITING RULE 6'S VALUE (BOTH HAPPEN TO BE "OPEN")
103500     IF WS-IS-CONVERTED-OPEN
103600         MOVE "Open" TO PF-UPD-APPROACH-OVR.
103700 490-EXIT.
103800     EXIT.
103900
104000 495-RULE-A8-QUERY.
104100* A8 - QUERY THE CODER WHEN ANY OF THE THREE REQUIRED FACT
104200* CATEGORIES CAME BACK WITH NO CANDIDATES AT ALL
104300     MOVE SPACES TO PF-QUERY-MISSING.
104400     MOVE 1 TO WS-QMISS-PTR.
104500     IF PF-RO-NAME(1) = SPACES
104600         PERFORM 496-APPEND-MISSING-CATEGORY THRU 496-EXIT
104700         STRING "ROOT OPERATION" DELIMITED BY SIZE
104800             INTO PF-QUERY-MISSING
104900                 WITH POINTER WS-QMISS-PTR
105000         MOVE "Y" TO PF-QUERY-FLAG.
105100     IF PF-BS-NAME(1) = SPACES
105200         PERFORM 496-APPEND-MISSING-CATEGORY THRU 496-EXIT
105300         STRING "BODY SYSTEM" DELIMITED BY SIZE
105400             INTO PF-QUERY-MISSING
105500                 WITH POINTER WS-QMISS-PTR
105600         MOVE "Y" TO PF-QUERY-FLAG.
105700     IF PF-AP-NAME(1) = SPACES
105800         PERFORM 496-APPEND-MISSING-CATEGORY THRU 496-EXIT
105900         STRING "APPROACH" DELIMITED BY SIZE
106000             INTO PF-QUERY-MISSING
106100                 WITH POINTER WS-QMISS-PTR
106200         MOVE "Y" TO PF-QUERY-FLAG.
106300     IF PF-QUERY-NEEDED
106400         MOVE
106500           "DOCUMENTATION INSUFFICIENT FOR REQUIRED CHARACTERS (
106600-            "A8)" TO WS-RULE-NOTE-TEXT
106700         PERFORM 498-ADD-RULE-NOTE THRU 498-EXIT.
106800 495-EXIT.
106900     EXIT.
107000
107100 496-APPEND-MISSING-CATEGORY.
107200* INSERT A COMMA SEPARATOR BEFORE THE NEXT CATEGORY NAME WHEN
107300* PF-QUERY-MISSING ALREADY HAS CONTENT
107400     IF WS-QMISS-PTR > 1
107500         STRING ", " DELIMITED BY SIZE
107600             INTO PF-QUERY-MISSING
107700                 WITH POINTER WS-QMISS-PTR.
107800 496-EXIT.
107900     EXIT.
108000
108100 498-ADD-RULE-NOTE.
108200* APPEND A NOTE LINE TO PF-RULE-NOTES (UP TO 3, EXTRAS DROPPED)
108300     IF PF-RULE-NOTE-COUNT < 3
108400         ADD 1 TO PF-RULE-NOTE-COUNT
108500         MOVE WS-RULE-NOTE-TEXT TO
108600                 PF-RULE-NOTE-LINE(PF-RULE-NOTE-COUNT).
108700 498-EXIT.
108800     EXIT.
108900
109000******************************************************************
109100*    SHARED TOKEN-SCAN UTILITY (WHOLE-WORD OR SUBSTRING MODE)
109200******************************************************************
109300 900-COUNT-MATCHES.
109400     MOVE 0 TO WS-KW-MATCH-COUNT.
109500     MOVE 1 TO WS-KW-POS.
109600     PERFORM 920-EXTRACT-NEXT-TOKEN THRU 920-EXIT
109700         UNTIL WS-KW-POS > WS-KW-LIST-LEN.
109800 900-EXIT.
109900     EXIT.
110000
110100 920-EXTRACT-NEXT-TOKEN.
110200     MOVE WS-KW-POS TO WS-KW-COMMA-POS.
110300     PERFORM 925-FIND-COMMA THRU 925-EXIT
110400         VARYING WS-KW-COMMA-POS FROM WS-KW-POS BY 1
110500         UNTIL WS-KW-COMMA-POS > WS-KW-LIST-LEN
110600         OR WS-KW-LIST-CHAR(WS-KW-COMMA-POS) = ",".
110700     COMPUTE WS-KW-TOKEN-LEN = WS-KW-COMMA-POS - WS-KW-POS.
110800     IF WS-KW-TOKEN-LEN > 0
110900         MOVE SPACES TO WS-KW-TOKEN
111000         MOVE WS-KW-LIST(WS-KW-POS:WS-KW-TOKEN-LEN) TO
111100                 WS-KW-TOKEN(1:WS-KW-TOKEN-LEN)
111200         IF WS-MODE-WHOLE-WORD
111300             PERFORM 930-TEST-WHOLE-WORD THRU 930-TW-EXIT
111400         ELSE
111500             PERFORM 935-TEST-SUBSTRING THRU 935-TS-EXIT.
111600     COMPUTE WS-KW-POS = WS-KW-COMMA-POS + 1.
111700 920-EXIT.
111800     EXIT.
111900
112000 925-FIND-COMMA.
112100     CONTINUE.
112200 925-EXIT.
112300     EXIT.
112400
112500 930-TEST-WHOLE-WORD.
112600     MOVE WS-PF-NOTE-TEXT TO WS-CALL-TEXT.
112700     MOVE SPACES TO WS-CALL-PHRASE.
112800     MOVE WS-KW-TOKEN(1:WS-KW-TOKEN-LEN) TO
112900             WS-CALL-PHRASE(1:WS-KW-TOKEN-LEN).
113000     MOVE "N" TO WS-CALL-FLAG.
113100     CALL "PCSWRD" USING WS-CALL-TEXT-PARM, WS-CALL-PHRASE-PARM,
113200             WS-CALL-FLAG-PARM.
113300     IF WS-CALL-FOUND
113400         ADD 1 TO WS-KW-MATCH-COUNT.
113500 930-TW-EXIT.
113600     EXIT.
113700
113800 935-TEST-SUBSTRING.
113900     MOVE "N" TO WS-TOKEN-FOUND-SW.
114000     IF WS-KW-TOKEN-LEN > WS-NOTE-LEN
114100         GO TO 935-TS-EXIT.
114200     COMPUTE WS-SCAN-END = WS-NOTE-LEN - WS-KW-TOKEN-LEN + 1.
114300     PERFORM 940-SCAN-TEXT-FOR-TOKEN THRU 940-ST-EXIT
114400         VARYING WS-SCAN-POS FROM 1 BY 1
114500         UNTIL WS-SCAN-POS > WS-SCAN-END OR WS-TOKEN-FOUND.
114600     IF WS-TOKEN-FOUND
114700         ADD 1 TO WS-KW-MATCH-COUNT.
114800 935-TS-EXIT.
114900     EXIT.
115000
115100 940-SCAN-TEXT-FOR-TOKEN.
115200     IF WS-UC-NOTE-TEXT(WS-SCAN-POS:WS-KW-TOKEN-LEN) =
115300             WS-KW-TOKEN(1:WS-KW-TOKEN-LEN)
115400         MOVE "Y" TO WS-TOKEN-FOUND-SW.
115500 940-ST-EXIT.
115600     EXIT.
115700
115800* BACK-SCAN UTILITIES - NO FUNCTION LENGTH OR FUNCTION TRIM IN
115900* THIS SHOP'S STANDARDS, SO WE FIND THE LAST NON-SPACE OURSELVES
116000 930-TRIM-KW-LIST.
116100     MOVE 240 TO WS-KW-LIST-LEN.
116200     PERFORM 931-BACK-SCAN-KW THRU 931-EXIT
116300         VARYING WS-KW-LIST-LEN FROM 240 BY -1
116400         UNTIL WS-KW-LIST-LEN = 0
116500         OR WS-KW-LIST-CHAR(WS-KW-LIST-LEN) NOT = SPACE.
116600 930-EXIT.
116700     EXIT.
116800
116900 931-BACK-SCAN-KW.
117000     CONTINUE.
117100 931-EXIT.
117200     EXIT.
117300
117400 940-TRIM-NOTE-LEN.
117500     MOVE 400 TO WS-NOTE-LEN.
117600     PERFORM 941-BACK-SCAN-NOTE THRU 941-EXIT
117700         VARYING WS-NOTE-LEN FROM 400 BY -1
117800         UNTIL WS-NOTE-LEN = 0
117900         OR WS-UC-NOTE-TEXT(WS-NOTE-LEN:1) NOT = SPACE.
118000 940-EXIT.
118100     EXIT.
118200
118300 941-BACK-SCAN-NOTE.
118400     CONTINUE.
118500 941-EXIT.
118600     EXIT.
118700
118800 800-OPEN-FILES.
118900     MOVE "800-OPEN-FILES" TO PARA-NAME.
119000     OPEN INPUT PCSNOTES.
119100     OPEN OUTPUT PCSFACTS, SYSOUT.
119200 800-EXIT.
119300     EXIT.
119400
119500 850-CLOSE-FILES.
119600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
119700     CLOSE PCSNOTES, PCSFACTS, SYSOUT.
119800 850-EXIT.
119900     EXIT.
120000
120100 900-READ-PCSNOTES.
120200     READ PCSNOTES
120300         AT END MOVE "N" TO MORE-DATA-SW
120400         GO TO 900-EXIT
120500     END-READ.
120600     ADD +1 TO RECORDS-READ.
120700 900-EXIT.
120800     EXIT.
120900
121000 999-CLEANUP.
121100     MOVE "999-CLEANUP" TO PARA-NAME.
121200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
121300     DISPLAY "** NOTES READ **".
121400     DISPLAY RECORDS-READ.
121500     DISPLAY "** FACT RECORDS WRITTEN **".
121600     DISPLAY RECORDS-WRITTEN.
121700     DISPLAY "******** END JOB PCSEXTR ********".
121800 999-EXIT.
121900     EXIT.
122000
122100 1000-ABEND-RTN.
122200     MOVE "1000-ABEND-RTN" TO PARA-NAME.
122300     DISPLAY "** PCSEXTR ABEND **".
122400     DISPLAY ABEND-REASON.
122500     WRITE SYSOUT-REC FROM ABEND-REC.
122600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
122700     MOVE +16 TO RETURN-CODE.
122800     GOBACK.
