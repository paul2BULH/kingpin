000100******************************************************************
000200* PCSRSLT   -  MERGED COMPONENT / CANDIDATE RESULT RECORD        *
000300*              INTERNAL FILE -  PCSMRGR OUTPUT, PCSRPT INPUT     *
000400*              ONE RECORD PER NOTE, CARRIES FORWARD THE FACTS   *
000500*              AND RULE NOTES FOR THE FINAL PRINT STEP          *
000600******************************************************************
000700* 890406MM  INITIAL LAYOUT FOR PCS CODING ASSIST PROJECT
000800* 900302MM  ADDED PR-SUPPRESS-FLAG FOR B6.1B DRAIN SUPPRESSION
000900* 930715JS  CANDIDATES OCCURS RAISED 3-->5, KEEP TOP 5, PRINT 3
001000 01  PCS-RESULT-REC.
001100     05  PR-NOTE-ID                  PIC X(06).
001200     05  PR-NOTE-HEADER              PIC X(80).
001300     05  PR-CATEGORY-FACTS.
001400         10  PR-ROOTOP-FACTS OCCURS 5 TIMES.
001500             15  PR-RO-NAME          PIC X(30).
001600             15  PR-RO-SCORE         PIC 9(02).
001700         10  PR-BODYSYS-FACTS OCCURS 5 TIMES.
001800             15  PR-BS-NAME          PIC X(40).
001900             15  PR-BS-SCORE         PIC 9(02).
002000         10  PR-APPROACH-FACTS OCCURS 5 TIMES.
002100             15  PR-AP-NAME          PIC X(60).
002200             15  PR-AP-SCORE         PIC 9(02).
002300         10  PR-DEVICE-FACTS OCCURS 5 TIMES.
002400             15  PR-DV-NAME          PIC X(50).
002500             15  PR-DV-SCORE         PIC 9(02).
002600     05  PR-EFFECTIVE.
002700         10  PR-EFF-BODYSYS          PIC X(40).
002800         10  PR-EFF-ROOTOP           PIC X(30).
002900         10  PR-EFF-BODYPART         PIC X(40).
003000         10  PR-EFF-APPROACH         PIC X(60).
003100         10  PR-EFF-DEVICE           PIC X(50).
003200         10  PR-EFF-QUALIFIER        PIC X(40).
003300     05  PR-RULE-NOTE-COUNT          PIC 9(01) COMP-3.
003400     05  PR-RULE-NOTES OCCURS 3 TIMES.
003500         10  PR-RULE-NOTE-LINE       PIC X(60).
003600     05  PR-QUERY-FLAG               PIC X(01).
003700         88  PR-QUERY-NEEDED             VALUE "Y".
003800     05  PR-QUERY-MISSING            PIC X(60).
003900     05  PR-SUPPRESS-FLAG            PIC X(01).
004000         88  PR-SUPPRESSED               VALUE "Y".
004100     05  PR-CANDIDATE-COUNT          PIC 9(01) COMP-3.
004200     05  PR-CANDIDATES OCCURS 3 TIMES.
004300         10  PR-CAND-RANK            PIC 9(01).
004400         10  PR-CAND-CODE            PIC X(07).
004500         10  PR-CAND-ROOT-KEY        PIC X(03).
004600         10  PR-CAND-SCORE           PIC 9(02).
004700         10  PR-CAND-BODYPART-NAME   PIC X(50).
004800         10  PR-CAND-APPROACH-NAME   PIC X(60).
004900         10  PR-CAND-DEVICE-NAME     PIC X(50).
005000         10  PR-CAND-QUALIFIER-NAME  PIC X(40).
005100     05  FILLER                      PIC X(20) VALUE SPACES.
