000100******************************************************************
000200* PCSSEL    -  PER-NOTE COMPONENT SELECTION RECORD              *
000300*              CODER/USER PICKS, OPTIONAL FIELDS SPACE-FILLED   *
000400*              ONE RECORD PER NOTE, FIXED 266 BYTES, SORTED BY  *
000500*              SEL-NOTE-ID TO MATCH THE NOTES FILE               *
000600******************************************************************
000700* 890406MM  INITIAL LAYOUT FOR PCS CODING ASSIST PROJECT
000800* 920830TD  ADDED SEL-QUALIFIER PER HIM REQUEST 90-114
000900 01  PCS-SELECTION-REC.
001000     05  SEL-NOTE-ID                 PIC X(06).
001100     05  SEL-BODYSYS                 PIC X(40).
001200     05  SEL-ROOT-OP                 PIC X(30).
001300     05  SEL-BODY-PART               PIC X(40).
001400     05  SEL-APPROACH                PIC X(60).
001500     05  SEL-DEVICE                  PIC X(50).
001600     05  SEL-QUALIFIER               PIC X(40).
