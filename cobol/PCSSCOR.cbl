000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* PCSSCOR   -  AXIS LABEL PICK / SCORE UTILITY                  *
000400*              CALLED BY PCSMRGR CODE-RESOLVER ONCE PER AXIS    *
000500*              (BODY PART, APPROACH, DEVICE, QUALIFIER) FOR     *
000600*              EACH CANDIDATE ROOT-TABLE ROW                    *
000700******************************************************************
000800 PROGRAM-ID.  PCSSCOR.
000900 AUTHOR. M MCKAY.
001000 INSTALLATION. COBOL DEVELOPMENT CENTER.
001100 DATE-WRITTEN. 04/09/89.
001200 DATE-COMPILED. 04/09/89.
001300 SECURITY. NON-CONFIDENTIAL.
001400
001500******************************************************************
001600* CHANGE LOG
001700* 890409MM  INITIAL VERSION FOR PCS CODING ASSIST PROJECT         890409MM
001800* 890922MM  ADDED SUBSTRING-EITHER-DIRECTION PICK BEFORE FALLING  890922MM
001900*           BACK TO THE FIRST OPTION ON THE ROW
002000* 911003JS  DEFAULT-OPTION PREFERENCE (NO DEVICE / NO QUALIFIER)  911003JS
002100*           SPLIT OUT INTO ITS OWN PARAGRAPH PER REQUEST FROM
002200*           HIM CODING REVIEW
002300* 981104TD  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO CHANGE981104TD
002400* 020613RK  WS-PICK-MODE-SW BACK TO A STANDALONE 77 PER HIM CODING020613RK
002500*           REVIEW OF THE DAILY PROGRAMS
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800* STANDALONE PICK-MODE SWITCH - NOT PART OF ANY GROUP, SO IT
003900* STAYS AT 77 THE SAME WAY THE DAILY PROGRAMS CARRY MORE-xxx-SW
004000 77  WS-PICK-MODE-SW             PIC X(01).
004100     88  WS-NAME-IS-GIVEN            VALUE "Y".
004200     88  WS-NAME-IS-BLANK            VALUE "N".
004300
004400 01  WS-COMPARE-FIELDS.
004500     05  WS-UC-WANTED            PIC X(60).
004600     05  WS-UC-OPT-TEXT          PIC X(60).
004700
004800* ALTERNATE CHARACTER-TABLE VIEWS USED BY THE SUBSTRING SCAN -
004900* SAME IDIOM AS THE ONE USED IN PCSWRD FOR WORD SEARCHES
005000 01  WS-HAYSTACK-TABLE REDEFINES WS-UC-OPT-TEXT.
005100     05  WS-HAY-CHAR             PIC X(01) OCCURS 60 TIMES.
005200 01  WS-NEEDLE-TABLE REDEFINES WS-UC-WANTED.
005300     05  WS-NEEDLE-CHAR          PIC X(01) OCCURS 60 TIMES.
005400
005500* RESERVED FOR A CALL-TRACE DATE STAMP - NOT WRITTEN TODAY
005600 01  WS-COMPILE-STAMP            PIC X(06) VALUE "000000".
005700 01  WS-COMPILE-STAMP-R REDEFINES WS-COMPILE-STAMP.
005800     05  WS-STAMP-YY             PIC 9(02).
005900     05  WS-STAMP-MM             PIC 9(02).
006000     05  WS-STAMP-DD             PIC 9(02).
006100
006200 01  WS-SUBSCRIPTS-AND-LENGTHS.
006300     05  WS-OPT-IDX              PIC S9(02) COMP.
006400     05  WS-WANTED-LEN           PIC S9(02) COMP.
006500     05  WS-OPT-LEN              PIC S9(02) COMP.
006600     05  WS-HAY-LEN              PIC S9(02) COMP.
006700     05  WS-NEEDLE-LEN           PIC S9(02) COMP.
006800     05  WS-SCAN-POS             PIC S9(02) COMP.
006900     05  WS-SCAN-END             PIC S9(02) COMP.
007000
007100 01  WS-SWITCHES.
007200     05  WS-CONTAINS-SW          PIC X(01).
007300         88  WS-CONTAINS             VALUE "Y".
007400     05  WS-FOUND-EXACT-SW       PIC X(01).
007500         88  WS-FOUND-EXACT          VALUE "Y".
007600     05  WS-FOUND-SUBSTR-SW      PIC X(01).
007700         88  WS-FOUND-SUBSTR         VALUE "Y".
007800     05  WS-FOUND-DEFAULT-SW     PIC X(01).
007900         88  WS-FOUND-DEFAULT        VALUE "Y".
008000
008100 LINKAGE SECTION.
008200 01  LK-SCORE-PARMS.
008300     05  LK-WANTED-NAME          PIC X(60).
008400     05  LK-OPTION-COUNT         PIC S9(02) COMP.
008500     05  LK-OPTIONS OCCURS 10 TIMES.
008600         10  LK-OPT-CODE         PIC X(01).
008700         10  LK-OPT-TEXT         PIC X(50).
008800     05  LK-PICKED-CODE          PIC X(01).
008900     05  LK-PICKED-SCORE         PIC S9(02) COMP.
009000     05  FILLER                  PIC X(08) VALUE SPACES.
009100
009200* FLAT VIEW OF ONE OPTION ENTRY - USED WHEN CLEARING A ROW OF
009300* OPTIONS BACK TO SPACES ON ENTRY TO A NEW AXIS
009400 01  LK-OPTIONS-FLAT REDEFINES LK-OPTIONS.
009500     05  LK-OPT-ENTRY-FLAT OCCURS 10 TIMES PIC X(51).
009600
009700 PROCEDURE DIVISION USING LK-SCORE-PARMS.
009800
009900 000-MAINLINE.
010000     MOVE 0 TO LK-PICKED-SCORE.
010100     MOVE SPACE TO LK-PICKED-CODE.
010200     IF LK-OPTION-COUNT = 0
010300         GOBACK.
010400
010500     IF LK-WANTED-NAME = SPACES
010600         MOVE "N" TO WS-PICK-MODE-SW
010700     ELSE
010800         MOVE "Y" TO WS-PICK-MODE-SW.
010900
011000     IF WS-NAME-IS-GIVEN
011100         PERFORM 200-PICK-BY-NAME THRU 200-EXIT
011200     ELSE
011300         PERFORM 300-PICK-DEFAULT THRU 300-EXIT.
011400     GOBACK.
011500
011600 200-PICK-BY-NAME.
011700* WANTED NAME GIVEN - TRY EXACT MATCH FIRST, THEN SUBSTRING
011800* EITHER DIRECTION, THEN FALL BACK TO THE FIRST OPTION ON ROW
011900     MOVE LK-WANTED-NAME TO WS-UC-WANTED.
012000     INSPECT WS-UC-WANTED
012100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
012200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012300     MOVE "N" TO WS-FOUND-EXACT-SW.
012400     PERFORM 210-CHECK-EXACT THRU 210-EXIT
012500         VARYING WS-OPT-IDX FROM 1 BY 1
012600         UNTIL WS-OPT-IDX > LK-OPTION-COUNT OR WS-FOUND-EXACT.
012700     IF WS-FOUND-EXACT
012800         GO TO 200-EXIT.
012900
013000     MOVE "N" TO WS-FOUND-SUBSTR-SW.
013100     PERFORM 220-CHECK-SUBSTRING THRU 220-EXIT
013200         VARYING WS-OPT-IDX FROM 1 BY 1
013300         UNTIL WS-OPT-IDX > LK-OPTION-COUNT OR WS-FOUND-SUBSTR.
013400     IF WS-FOUND-SUBSTR
013500         GO TO 200-EXIT.
013600
013700     MOVE LK-OPT-CODE(1) TO LK-PICKED-CODE.
013800     MOVE 0 TO LK-PICKED-SCORE.
013900 200-EXIT.
014000     EXIT.
014100
014200 210-CHECK-EXACT.
014300     IF LK-OPT-TEXT(WS-OPT-IDX) NOT = LK-WANTED-NAME
014400         GO TO 210-EXIT.
014500     MOVE LK-OPT-CODE(WS-OPT-IDX) TO LK-PICKED-CODE.
014600     MOVE 3 TO LK-PICKED-SCORE.
014700     MOVE "Y" TO WS-FOUND-EXACT-SW.
014800 210-EXIT.
014900     EXIT.
015000
015100 220-CHECK-SUBSTRING.
015200     MOVE LK-OPT-TEXT(WS-OPT-IDX) TO WS-UC-OPT-TEXT.
015300     INSPECT WS-UC-OPT-TEXT
015400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
015500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015600     PERFORM 230-TRIM-OPT-LEN THRU 230-EXIT.
015700     PERFORM 240-TRIM-WANTED-LEN THRU 240-EXIT.
015800
015900* OPTION TEXT CONTAINS WANTED NAME ?
016000     MOVE "N" TO WS-CONTAINS-SW.
016100     IF WS-WANTED-LEN > 0 AND WS-WANTED-LEN NOT > WS-OPT-LEN
016200         COMPUTE WS-SCAN-END =
016300                 WS-OPT-LEN - WS-WANTED-LEN + 1
016400         PERFORM 400-SCAN-OPT-FOR-WANTED THRU 400-EXIT
016500             VARYING WS-SCAN-POS FROM 1 BY 1
016600             UNTIL WS-SCAN-POS > WS-SCAN-END OR WS-CONTAINS.
016700     IF WS-CONTAINS
016800         MOVE LK-OPT-CODE(WS-OPT-IDX) TO LK-PICKED-CODE
016900         MOVE 2 TO LK-PICKED-SCORE
017000         MOVE "Y" TO WS-FOUND-SUBSTR-SW
017100         GO TO 220-EXIT.
017200
017300* WANTED NAME CONTAINS OPTION TEXT ?
017400     MOVE "N" TO WS-CONTAINS-SW.
017500     IF WS-OPT-LEN > 0 AND WS-OPT-LEN NOT > WS-WANTED-LEN
017600         COMPUTE WS-SCAN-END =
017700                 WS-WANTED-LEN - WS-OPT-LEN + 1
017800         PERFORM 410-SCAN-WANTED-FOR-OPT THRU 410-EXIT
017900             VARYING WS-SCAN-POS FROM 1 BY 1
018000             UNTIL WS-SCAN-POS > WS-SCAN-END OR WS-CONTAINS.
018100     IF WS-CONTAINS
018200         MOVE LK-OPT-CODE(WS-OPT-IDX) TO LK-PICKED-CODE
018300         MOVE 2 TO LK-PICKED-SCORE
018400         MOVE "Y" TO WS-FOUND-SUBSTR-SW.
018500 220-EXIT.
018600     EXIT.
018700
018800 230-TRIM-OPT-LEN.
018900     MOVE 60 TO WS-OPT-LEN.
019000     PERFORM 235-BACK-SCAN-OPT THRU 235-EXIT
019100         VARYING WS-OPT-LEN FROM 60 BY -1
019200         UNTIL WS-OPT-LEN = 0
019300         OR WS-HAY-CHAR(WS-OPT-LEN) NOT = SPACE.
019400 230-EXIT.
019500     EXIT.
019600
019700 235-BACK-SCAN-OPT.
019800     CONTINUE.
019900 235-EXIT.
020000     EXIT.
020100
020200 240-TRIM-WANTED-LEN.
020300     MOVE 60 TO WS-WANTED-LEN.
020400     PERFORM 245-BACK-SCAN-WANTED THRU 245-EXIT
020500         VARYING WS-WANTED-LEN FROM 60 BY -1
020600         UNTIL WS-WANTED-LEN = 0
020700         OR WS-NEEDLE-CHAR(WS-WANTED-LEN) NOT = SPACE.
020800 240-EXIT.
020900     EXIT.
021000
021100 245-BACK-SCAN-WANTED.
021200     CONTINUE.
021300 245-EXIT.
021400     EXIT.
021500
021600 300-PICK-DEFAULT.
021700* WANTED NAME BLANK - PREFER "NO DEVICE" / "NO QUALIFIER" IF
021800* ONE OF THE OPTIONS ON THIS ROW OFFERS IT, ELSE FIRST OPTION
021900     MOVE "N" TO WS-FOUND-DEFAULT-SW.
022000     PERFORM 310-CHECK-NO-VALUE THRU 310-EXIT
022100         VARYING WS-OPT-IDX FROM 1 BY 1
022200         UNTIL WS-OPT-IDX > LK-OPTION-COUNT OR WS-FOUND-DEFAULT.
022300     IF WS-FOUND-DEFAULT
022400         GO TO 300-EXIT.
022500     MOVE LK-OPT-CODE(1) TO LK-PICKED-CODE.
022600     MOVE 0 TO LK-PICKED-SCORE.
022700 300-EXIT.
022800     EXIT.
022900
023000 310-CHECK-NO-VALUE.
023100     IF LK-OPT-TEXT(WS-OPT-IDX) (1:9) NOT = "No Device"
023200     AND LK-OPT-TEXT(WS-OPT-IDX) (1:12) NOT = "No Qualifier"
023300         GO TO 310-EXIT.
023400     MOVE LK-OPT-CODE(WS-OPT-IDX) TO LK-PICKED-CODE.
023500     MOVE 1 TO LK-PICKED-SCORE.
023600     MOVE "Y" TO WS-FOUND-DEFAULT-SW.
023700 310-EXIT.
023800     EXIT.
023900
024000* DOES THE OPTION TEXT CONTAIN THE WANTED NAME AT THIS SPOT ?
024100 400-SCAN-OPT-FOR-WANTED.
024200     IF WS-UC-OPT-TEXT(WS-SCAN-POS:WS-WANTED-LEN) =
024300             WS-UC-WANTED(1:WS-WANTED-LEN)
024400         MOVE "Y" TO WS-CONTAINS-SW.
024500 400-EXIT.
024600     EXIT.
024700
024800* DOES THE WANTED NAME CONTAIN THE OPTION TEXT AT THIS SPOT ?
024900 410-SCAN-WANTED-FOR-OPT.
025000     IF WS-UC-WANTED(WS-SCAN-POS:WS-OPT-LEN) =
025100             WS-UC-OPT-TEXT(1:WS-OPT-LEN)
025200         MOVE "Y" TO WS-CONTAINS-SW.
025300 410-EXIT.
025400     EXIT.
