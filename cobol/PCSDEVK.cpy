000100******************************************************************
000200* PCSDEVK   -  DEVICE SYNONYM / BRAND-NAME KEY RECORD           *
000300*              FIXED 90 BYTES, OPTIONAL FILE                    *
000400******************************************************************
000500* 900117TD  INITIAL LAYOUT, HIM SYNONYM LIST 90-003
000600 01  PCS-DEVKEY-REC.
000700     05  DVK-SYNONYM                 PIC X(40).
000800     05  DVK-PCS-VALUE               PIC X(50).
