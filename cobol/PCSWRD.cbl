000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* PCSWRD    -  WHOLE-WORD / WHOLE-PHRASE SEARCH UTILITY          *
000400*              CALLED BY PCSEXTR AND PCSMRGR TO TEST WHETHER A   *
000500*              KEYWORD OR PHRASE APPEARS IN OP-NOTE TEXT ON A    *
000600*              WORD BOUNDARY, NOT AS PART OF A LONGER WORD       *
000700******************************************************************
000800 PROGRAM-ID.  PCSWRD.
000900 AUTHOR. M MCKAY.
001000 INSTALLATION. COBOL DEVELOPMENT CENTER.
001100 DATE-WRITTEN. 04/09/89.
001200 DATE-COMPILED. 04/09/89.
001300 SECURITY. NON-CONFIDENTIAL.
001400
001500******************************************************************
001600* CHANGE LOG
001700* 890409MM  INITIAL VERSION - REPLACES AD-HOC INSPECT TALLYING    890409MM
001800*           THAT FACT-EXTRACT WAS DOING IN-LINE FOR EVERY WORD
001900* 890922MM  ADDED PHRASE-LENGTH GUARD - ZERO LENGTH PHRASE WAS    890922MM
002000*           MATCHING EVERY NOTE AND BLOWING UP THE FACT COUNTS
002100* 911003JS  BOUNDARY CHECK NOW USES SPECIAL-NAMES CLASS TEST      911003JS
002200*           INSTEAD OF A HARDCODED 36-CHARACTER 88-LEVEL LIST
002300* 960212JS  CONVERTING CLAUSE ADDED SO CALLERS NO LONGER HAVE TO  960212JS
002400*           UPPERCASE NOTE TEXT BEFORE CALLING THIS ROUTINE
002500* 981104TD  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO CHANGE981104TD
002600* 020613RK  WS-BOUNDARY-SW BACK TO A STANDALONE 77 PER HIM CODING 020613RK
002700*           REVIEW OF THE DAILY PROGRAMS
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     CLASS WORD-CHAR IS "A" THRU "Z", "0" THRU "9".
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200* WORD-BOUNDARY SWITCH - STANDALONE, NOT SIZED WITH THE SCAN
004300* BUFFERS, SO IT STAYS AT 77 LIKE THE DAILY PROGRAMS' MORE-xxx-SW
004400 77  WS-BOUNDARY-SW              PIC X(01).
004500     88  WS-BOUNDARY-OK              VALUE "Y".
004600
004700 01  WS-SCAN-FIELDS.
004800     05  WS-UC-TEXT              PIC X(400).
004900     05  WS-UC-PHRASE            PIC X(60).
005000
005100* ALTERNATE CHARACTER-TABLE VIEWS OF THE SAME WORK AREAS SO THE
005200* SCAN PARAGRAPHS CAN INDEX A CHARACTER AT A TIME INSTEAD OF
005300* REPEATED REFERENCE MODIFICATION
005400 01  WS-UC-TEXT-TABLE REDEFINES WS-UC-TEXT.
005500     05  WS-UC-TEXT-CHAR         PIC X(01) OCCURS 400 TIMES.
005600 01  WS-UC-PHRASE-TABLE REDEFINES WS-UC-PHRASE.
005700     05  WS-UC-PHRASE-CHAR       PIC X(01) OCCURS 60 TIMES.
005800
005900* RESERVED FOR A CALL-TRACE DATE STAMP IF WE EVER NEED TO LOG
006000* WHICH COMPILE OF THIS ROUTINE RAN - NOT WRITTEN TODAY
006100 01  WS-COMPILE-STAMP            PIC X(06) VALUE "000000".
006200 01  WS-COMPILE-STAMP-R REDEFINES WS-COMPILE-STAMP.
006300     05  WS-STAMP-YY             PIC 9(02).
006400     05  WS-STAMP-MM             PIC 9(02).
006500     05  WS-STAMP-DD             PIC 9(02).
006600
006700 01  WS-SUBSCRIPTS-AND-LENGTHS.
006800     05  WS-TEXT-LEN             PIC S9(04) COMP.
006900     05  WS-PHRASE-LEN           PIC S9(04) COMP.
007000     05  WS-POS                  PIC S9(04) COMP.
007100     05  WS-END-POS              PIC S9(04) COMP.
007200     05  WS-AFTER-POS            PIC S9(04) COMP.
007300     05  WS-CMP-IDX              PIC S9(04) COMP.
007400
007500 LINKAGE SECTION.
007600 01  LK-PARM-TEXT.
007700     05  LK-SEARCH-TEXT          PIC X(400).
007800     05  FILLER                  PIC X(04) VALUE SPACES.
007900 01  LK-PARM-PHRASE.
008000     05  LK-SEARCH-PHRASE        PIC X(60).
008100     05  FILLER                  PIC X(04) VALUE SPACES.
008200 01  LK-PARM-FLAG.
008300     05  LK-MATCH-FLAG           PIC X(01).
008400         88  LK-WORD-FOUND           VALUE "Y".
008500     05  FILLER                  PIC X(03) VALUE SPACES.
008600
008700 PROCEDURE DIVISION USING LK-PARM-TEXT, LK-PARM-PHRASE,
008800         LK-PARM-FLAG.
008900
009000 000-MAINLINE.
009100     MOVE "N" TO LK-MATCH-FLAG.
009200     MOVE LK-SEARCH-TEXT TO WS-UC-TEXT.
009300     MOVE LK-SEARCH-PHRASE TO WS-UC-PHRASE.
009400     INSPECT WS-UC-TEXT
009500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
009600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009700     INSPECT WS-UC-PHRASE
009800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
009900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010000     PERFORM 100-TRIM-TEXT-LEN THRU 100-EXIT.
010100     PERFORM 110-TRIM-PHRASE-LEN THRU 110-EXIT.
010200     IF WS-PHRASE-LEN > 0 AND WS-PHRASE-LEN NOT > WS-TEXT-LEN
010300         PERFORM 200-SCAN-FOR-PHRASE THRU 200-EXIT.
010400     GOBACK.
010500
010600 100-TRIM-TEXT-LEN.
010700* BACK-SCAN FOR THE LAST NON-SPACE CHARACTER - NO FUNCTION
010800* LENGTH OR FUNCTION TRIM ALLOWED IN THIS SHOP'S STANDARDS
010900     MOVE 400 TO WS-TEXT-LEN.
011000     PERFORM 105-BACK-SCAN-TEXT THRU 105-EXIT
011100         VARYING WS-TEXT-LEN FROM 400 BY -1
011200         UNTIL WS-TEXT-LEN = 0
011300         OR WS-UC-TEXT-CHAR(WS-TEXT-LEN) NOT = SPACE.
011400 100-EXIT.
011500     EXIT.
011600
011700 105-BACK-SCAN-TEXT.
011800     CONTINUE.
011900 105-EXIT.
012000     EXIT.
012100
012200 110-TRIM-PHRASE-LEN.
012300     MOVE 60 TO WS-PHRASE-LEN.
012400     PERFORM 115-BACK-SCAN-PHRASE THRU 115-EXIT
012500         VARYING WS-PHRASE-LEN FROM 60 BY -1
012600         UNTIL WS-PHRASE-LEN = 0
012700         OR WS-UC-PHRASE-CHAR(WS-PHRASE-LEN) NOT = SPACE.
012800 110-EXIT.
012900     EXIT.
013000
013100 115-BACK-SCAN-PHRASE.
013200     CONTINUE.
013300 115-EXIT.
013400     EXIT.
013500
013600 200-SCAN-FOR-PHRASE.
013700     COMPUTE WS-END-POS = WS-TEXT-LEN - WS-PHRASE-LEN + 1.
013800     PERFORM 210-CHECK-ONE-POSITION THRU 210-EXIT
013900         VARYING WS-POS FROM 1 BY 1
014000         UNTIL WS-POS > WS-END-POS OR LK-WORD-FOUND.
014100 200-EXIT.
014200     EXIT.
014300
014400 210-CHECK-ONE-POSITION.
014500     IF WS-UC-TEXT(WS-POS:WS-PHRASE-LEN) NOT =
014600             WS-UC-PHRASE(1:WS-PHRASE-LEN)
014700         GO TO 210-EXIT.
014800     PERFORM 220-CHECK-BOUNDARY-BEFORE THRU 220-EXIT.
014900     IF NOT WS-BOUNDARY-OK
015000         GO TO 210-EXIT.
015100     PERFORM 230-CHECK-BOUNDARY-AFTER THRU 230-EXIT.
015200     IF NOT WS-BOUNDARY-OK
015300         GO TO 210-EXIT.
015400     MOVE "Y" TO LK-MATCH-FLAG.
015500 210-EXIT.
015600     EXIT.
015700
015800 220-CHECK-BOUNDARY-BEFORE.
015900     MOVE "Y" TO WS-BOUNDARY-SW.
016000     IF WS-POS = 1
016100         GO TO 220-EXIT.
016200     IF WS-UC-TEXT-CHAR(WS-POS - 1) IS WORD-CHAR
016300         MOVE "N" TO WS-BOUNDARY-SW.
016400 220-EXIT.
016500     EXIT.
016600
016700 230-CHECK-BOUNDARY-AFTER.
016800     MOVE "Y" TO WS-BOUNDARY-SW.
016900     COMPUTE WS-AFTER-POS = WS-POS + WS-PHRASE-LEN.
017000     IF WS-AFTER-POS > WS-TEXT-LEN
017100         GO TO 230-EXIT.
017200     IF WS-UC-TEXT-CHAR(WS-AFTER-POS) IS WORD-CHAR
017300         MOVE "N" TO WS-BOUNDARY-SW.
017400 230-EXIT.
017500     EXIT.
