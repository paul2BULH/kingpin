000100******************************************************************
000200* PCSNOTE   -  OPERATIVE / PROCEDURE NOTE INPUT RECORD          *
000300*              ONE RECORD PER NOTE, FIXED 406 BYTES             *
000400*              SOURCE:  HIM TRANSCRIPTION EXTRACT, DAILY        *
000500******************************************************************
000600* 890406MM  INITIAL LAYOUT FOR PCS CODING ASSIST PROJECT
000700* 951114JS  WIDENED NOTE-TEXT TO HOLD LONGEST OBSERVED NOTE
000800 01  PCS-NOTE-REC.
000900     05  NOTE-ID                     PIC X(06).
001000     05  NOTE-TEXT                   PIC X(400).
