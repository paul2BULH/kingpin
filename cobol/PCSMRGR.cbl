000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PCSMRGR.
000300 AUTHOR. M MCKAY.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/10/89.
000600 DATE-COMPILED. 04/10/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SECOND STEP OF THE PCS CODING ASSIST JOB STREAM.
001300*          READS THE FACT-EXTRACT/RULES-ENGINE OUTPUT FROM
001400*          PCSEXTR, MATCHES EACH NOTE AGAINST ITS OPTIONAL CODER
001500*          SELECTION RECORD, MERGES THE RULE UPDATES INTO ANY
001600*          BLANK SELECTIONS, APPLIES THE B6.1B SUPPRESSION TEST,
001700*          THEN RESOLVES CANDIDATE 7-CHARACTER PCS CODES AGAINST
001800*          THE OFFICIAL TABLES (WITH BODY-PART/DEVICE SYNONYM
001900*          AND AGGREGATION LOOKUP).  WRITES ONE RESULT RECORD PER
002000*          NOTE FOR PCSRPT TO PRINT.
002100*
002200******************************************************************
002300*
002400*          INPUT  -  DDS0001.PCSFACT   (FROM PCSEXTR)
002500*          INPUT  -  DDS0001.PCSSEL    (CODER SELECTIONS, SORTED)
002600*          INPUT  -  DDS0001.PCSTBL    (OFFICIAL PCS TABLES)
002700*          INPUT  -  DDS0001.PCSBODY   (BODY-PART SYNONYMS, OPT)
002800*          INPUT  -  DDS0001.PCSDEVK   (DEVICE SYNONYMS, OPT)
002900*          INPUT  -  DDS0001.PCSDEVA   (DEVICE AGGREGATION, OPT)
003000*          OUTPUT -  DDS0001.PCSRSLT   (FOR PCSRPT)
003100*          DUMP   -  SYSOUT
003200*
003300******************************************************************
003400* CHANGE LOG
003500* 890406MM  INITIAL VERSION FOR PCS CODING ASSIST PROJECT         890406MM
003600* 890922MM  ADDED THE BLANK-SELECTION MERGE STEP PER B-3 PROTOTYPE890922MM
003700* 900302MM  ADDED B6.1B SUPPRESSION CHECK AHEAD OF CODE-RESOLVER  900302MM
003800* 911003JS  DEVICE NORMALIZATION NOW CHAINS THROUGH THE           911003JS
003900*           AGGREGATION TABLE AS WELL AS THE SYNONYM TABLE
004000* 930715JS  CANDIDATE TABLE WIDENED, KEEP TOP 5 INTERNALLY, PRINT 930715JS
004100*           TOP 3 - MATCHES PCSRSLT LAYOUT CHANGE
004200* 960212JS  BODYKEY/DEVKEY/DEVAGG NOW OPTIONAL FILES - HIM ASKED  960212JS
004300*           THAT A MISSING SYNONYM FILE NOT ABEND THE RUN
004400* 981104TD  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO CHANGE981104TD
004500* 020613RK  530-BEST-ROW WAS READING THE LAST TRIAL TRIED, NOT THE020613RK
004600*           BEST ONE, WHEN A NOTE NORMALIZED TO MORE THAN ONE
004700*           BODYPART OR DEVICE - 541 NOW SNAPSHOTS THE WINNER
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     CLASS WORD-CHAR IS "A" THRU "Z", "0" THRU "9".
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT PCSFACTS
006300     ASSIGN TO UT-S-PCSFACT
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS WS-FS-FACT.
006600
006700     SELECT SELECTIONS
006800     ASSIGN TO UT-S-PCSSEL
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS WS-FS-SEL.
007100
007200     SELECT PCSTABLES
007300     ASSIGN TO UT-S-PCSTBL
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS WS-FS-TBL.
007600
007700     SELECT BODYKEYS OPTIONAL
007800     ASSIGN TO UT-S-PCSBODY
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS WS-FS-BPK.
008100
008200     SELECT DEVKEYS OPTIONAL
008300     ASSIGN TO UT-S-PCSDEVK
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS WS-FS-DVK.
008600
008700     SELECT DEVAGGS OPTIONAL
008800     ASSIGN TO UT-S-PCSDEVA
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS WS-FS-DVA.
009100
009200     SELECT PCSRSLTS
009300     ASSIGN TO UT-S-PCSRSLT
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS WS-FS-RSLT.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  SYSOUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 130 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS SYSOUT-REC.
010500 01  SYSOUT-REC  PIC X(130).
010600
010700 FD  PCSFACTS
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS PCS-FACT-REC.
011200 COPY PCSFACT.
011300
011400 FD  SELECTIONS
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 266 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS PCS-SELECTION-REC.
012000 COPY PCSSEL.
012100
012200 FD  PCSTABLES
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 128 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS PCS-TABLE-REC.
012800 COPY PCSTABL.
012900
013000 FD  BODYKEYS
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 80 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS PCS-BODYKEY-REC.
013600 COPY PCSBODY.
013700
013800 FD  DEVKEYS
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 90 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS PCS-DEVKEY-REC.
014400 COPY PCSDEVK.
014500
014600 FD  DEVAGGS
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 100 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS PCS-DEVAGG-REC.
015200 COPY PCSDEVA.
015300
015400 FD  PCSRSLTS
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS PCS-RESULT-REC.
015900 COPY PCSRSLT.
016000
016100 WORKING-STORAGE SECTION.
016200
016300 01  WS-FILE-STATUS-CODES.
016400     05  WS-FS-FACT              PIC X(02).
016500     05  WS-FS-SEL               PIC X(02).
016600     05  WS-FS-TBL               PIC X(02).
016700     05  WS-FS-BPK               PIC X(02).
016800     05  WS-FS-DVK               PIC X(02).
016900     05  WS-FS-DVA               PIC X(02).
017000     05  WS-FS-RSLT              PIC X(02).
017100     05  FILLER                  PIC X(06) VALUE SPACES.
017200
017300 COPY ABENDPCS.
017400
017500* END-OF-FILE SWITCHES FOR THE TWO MAIN SEQUENTIAL INPUTS -
017600* STANDALONE, CARRIED AT 77 THE WAY PATSRCH CARRIES MORE-PATSORT-SW
017700 77  MORE-FACTS-SW               PIC X(01) VALUE "Y".
017800     88  NO-MORE-FACTS               VALUE "N".
017900 77  MORE-SEL-SW                 PIC X(01) VALUE "Y".
018000     88  NO-MORE-SEL                  VALUE "N".
018100
018200 01  FLAGS-AND-SWITCHES.
018300     05  MORE-TBL-SW             PIC X(01) VALUE "Y".
018400         88  NO-MORE-TBL              VALUE "N".
018500     05  MORE-BPK-SW             PIC X(01) VALUE "Y".
018600         88  NO-MORE-BPK              VALUE "N".
018700     05  MORE-DVK-SW             PIC X(01) VALUE "Y".
018800         88  NO-MORE-DVK              VALUE "N".
018900     05  MORE-DVA-SW             PIC X(01) VALUE "Y".
019000         88  NO-MORE-DVA              VALUE "N".
019100     05  WS-SEL-USED-SW          PIC X(01).
019200         88  WS-SEL-AVAILABLE        VALUE "Y".
019300     05  WS-CODE-FORMED-SW       PIC X(01).
019400         88  WS-CODE-FORMED          VALUE "Y".
019500     05  WS-SUPPRESS-SW          PIC X(01).
019600         88  WS-IS-SUPPRESSED        VALUE "Y".
019700     05  WS-DEVICE-DUP-SW        PIC X(01).
019800         88  WS-DEVICE-IS-DUP         VALUE "Y".
019900     05  FILLER                  PIC X(04) VALUE SPACES.
020000
020100 01  COUNTERS-AND-ACCUMULATORS.
020200     05  RECORDS-READ            PIC 9(7) COMP.
020300     05  RECORDS-WRITTEN         PIC 9(7) COMP.
020400     05  WS-NOTES-CODED          PIC 9(7) COMP.
020500     05  WS-NOTES-NO-CAND        PIC 9(7) COMP.
020600     05  WS-NOTES-SUPPRESSED     PIC 9(7) COMP.
020700     05  WS-QUERIES-EMITTED      PIC 9(7) COMP.
020800     05  WS-CAND-LINES           PIC 9(7) COMP.
020900     05  WS-TBL-ROW-COUNT        PIC 9(7) COMP.
021000     05  WS-BPK-COUNT            PIC S9(03) COMP.
021100     05  WS-DVK-COUNT            PIC S9(03) COMP.
021200     05  WS-DVA-COUNT            PIC S9(03) COMP.
021300     05  WS-RG-COUNT             PIC S9(02) COMP.
021400     05  WS-RG-IDX               PIC S9(02) COMP.
021500     05  WS-ROW-IDX              PIC S9(02) COMP.
021600     05  WS-AXIS-IDX             PIC S9(01) COMP.
021700     05  WS-OPT-IDX              PIC S9(02) COMP.
021800     05  WS-BPK-IDX              PIC S9(03) COMP.
021900     05  WS-DVK-IDX              PIC S9(03) COMP.
022000     05  WS-DVA-IDX              PIC S9(03) COMP.
022100     05  WS-NBP-IDX              PIC S9(01) COMP.
022200     05  WS-NDV-IDX              PIC S9(01) COMP.
022300     05  WS-DVI-IDX              PIC S9(01) COMP.
022400     05  WS-NBP-COUNT            PIC S9(01) COMP.
022500     05  WS-NDV-COUNT            PIC S9(01) COMP.
022600     05  WS-CAND-COUNT           PIC S9(02) COMP.
022700     05  WS-CAND-IDX             PIC S9(02) COMP.
022800     05  WS-SORT-I               PIC S9(02) COMP.
022900     05  WS-SORT-J               PIC S9(02) COMP.
023000     05  WS-BEST-ROW-SCORE       PIC S9(02) COMP.
023100     05  WS-BEST-TRIAL-PICKS     PIC S9(02) COMP.
023200     05  WS-BEST-TRIAL-SCORE     PIC S9(02) COMP.
023300     05  WS-TRIAL-PICKS          PIC S9(02) COMP.
023400     05  WS-TRIAL-SCORE          PIC S9(02) COMP.
023500     05  WS-A4-SCORE             PIC S9(02) COMP.
023600     05  WS-A5-SCORE             PIC S9(02) COMP.
023700     05  WS-A6-SCORE             PIC S9(02) COMP.
023800     05  WS-A7-SCORE             PIC S9(02) COMP.
023900     05  WS-SCAN-POS             PIC S9(03) COMP.
024000     05  WS-SCAN-END             PIC S9(03) COMP.
024100     05  FILLER                  PIC X(04) VALUE SPACES.
024200
024300******************************************************************
024400* IN-MEMORY IMAGE OF THE OFFICIAL PCS TABLES, GROUPED BY ROOT KEY
024500* (SECTION+BODYSYS+OP) AND THEN BY ROW, WITH ONE LABEL-OPTION
024600* ARRAY PER AXIS (4=BODY PART, 5=APPROACH, 6=DEVICE, 7=QUALIFIER,
024700* HELD HERE AS SUBSCRIPTS 1-4)
024800******************************************************************
024900 01  WS-ROOT-TABLE.
025000     05  WS-RG OCCURS 30 TIMES.
025100         10  WS-RG-SECTION       PIC X(01).
025200         10  WS-RG-BODYSYS-CODE  PIC X(01).
025300         10  WS-RG-BODYSYS-NAME  PIC X(40).
025400         10  WS-RG-OP-CODE       PIC X(01).
025500         10  WS-RG-OP-NAME       PIC X(30).
025600         10  WS-RG-ROW-COUNT     PIC S9(02) COMP.
025700         10  WS-RG-ROW OCCURS 8 TIMES.
025800             15  WS-RG-ROW-ID    PIC 9(03).
025900             15  WS-RG-AXIS OCCURS 4 TIMES.
026000                 20  WS-RG-AXIS-OPT-COUNT PIC S9(02) COMP.
026100                 20  WS-RG-AXIS-OPT OCCURS 8 TIMES.
026200                     25  WS-RG-OPT-CODE  PIC X(01).
026300                     25  WS-RG-OPT-TEXT  PIC X(50).
026400     05  FILLER                  PIC X(10) VALUE SPACES.
026500
026600 01  WS-DEVICE-CANDIDATE             PIC X(50).
026700 01  WS-DEVICE-CAND-TABLE REDEFINES WS-DEVICE-CANDIDATE.
026800     05  WS-DEVICE-CAND-CHAR         PIC X(01) OCCURS 50 TIMES.
026900
027000 01  WS-LAST-KEYS.
027100     05  WS-LAST-ROOT-KEY        PIC X(03) VALUE SPACES.
027200     05  WS-CUR-ROOT-KEY         PIC X(03).
027300     05  WS-LAST-ROW-ID          PIC 9(03) VALUE 0.
027400     05  FILLER                  PIC X(04) VALUE SPACES.
027500
027600******************************************************************
027700* BODY-PART SYNONYMS, DEVICE SYNONYMS, DEVICE AGGREGATION TABLES
027800******************************************************************
027900 01  WS-BPK-TABLE.
028000     05  WS-BPK-ENTRY OCCURS 100 TIMES.
028100         10  WS-BPK-SYN          PIC X(40).
028200         10  WS-BPK-PREF         PIC X(40).
028300     05  FILLER                  PIC X(08) VALUE SPACES.
028400 01  WS-DVK-TABLE.
028500     05  WS-DVK-ENTRY OCCURS 100 TIMES.
028600         10  WS-DVK-SYN          PIC X(40).
028700         10  WS-DVK-VAL          PIC X(50).
028800     05  FILLER                  PIC X(08) VALUE SPACES.
028900 01  WS-DVA-TABLE.
029000     05  WS-DVA-ENTRY OCCURS 100 TIMES.
029100         10  WS-DVA-SPECIFIC     PIC X(50).
029200         10  WS-DVA-GENERAL      PIC X(50).
029300     05  FILLER                  PIC X(08) VALUE SPACES.
029400
029500******************************************************************
029600* NORMALIZED BODY-PART / DEVICE NAME LISTS FOR THE CURRENT NOTE
029700******************************************************************
029800 01  WS-NORM-BODYPART-LIST.
029900     05  WS-NORM-BODYPART OCCURS 5 TIMES PIC X(40).
030000     05  FILLER                  PIC X(08) VALUE SPACES.
030100 01  WS-NORM-DEVICE-LIST.
030200     05  WS-NORM-DEVICE OCCURS 5 TIMES PIC X(50).
030300     05  FILLER                  PIC X(08) VALUE SPACES.
030400
030500******************************************************************
030600* CURRENT-NOTE WORKING FIELDS
030700******************************************************************
030800 01  WS-EFFECTIVE-COMPONENTS.
030900     05  WS-EFF-BODYSYS          PIC X(40).
031000     05  WS-EFF-ROOTOP           PIC X(30).
031100     05  WS-EFF-BODYPART         PIC X(40).
031200     05  WS-EFF-APPROACH         PIC X(60).
031300     05  WS-EFF-DEVICE           PIC X(50).
031400     05  WS-EFF-QUALIFIER        PIC X(40).
031500 01  WS-EFF-DEVICE-TABLE REDEFINES WS-EFFECTIVE-COMPONENTS.
031600     05  FILLER                  PIC X(170).
031700     05  WS-EFF-DEVICE-CHAR      PIC X(01) OCCURS 50 TIMES.
031800     05  FILLER                  PIC X(40).
031900
032000******************************************************************
032100* CANDIDATE-SCORING WORK AREAS, AND THE PER-NOTE CANDIDATE TABLE
032200* (ONE ENTRY PER MATCHED ROOT WHOSE BEST ROW FORMED A FULL CODE)
032300******************************************************************
032400 01  WS-CAND-TABLE.
032500     05  WS-CAND-ENTRY OCCURS 30 TIMES.
032600         10  WS-CAND-ROOT-KEY    PIC X(03).
032700         10  WS-CAND-CODE        PIC X(07).
032800         10  WS-CAND-SCORE       PIC S9(02) COMP.
032900         10  WS-CAND-BP-NAME     PIC X(50).
033000         10  WS-CAND-AP-NAME     PIC X(50).
033100         10  WS-CAND-DV-NAME     PIC X(50).
033200         10  WS-CAND-QL-NAME     PIC X(50).
033300     05  FILLER                  PIC X(08) VALUE SPACES.
033400 01  WS-SORT-HOLD-CAND.
033500     05  WS-SH-ROOT-KEY          PIC X(03).
033600     05  WS-SH-CODE              PIC X(07).
033700     05  WS-SH-SCORE             PIC S9(02) COMP.
033800     05  WS-SH-BP-NAME           PIC X(50).
033900     05  WS-SH-AP-NAME           PIC X(50).
034000     05  WS-SH-DV-NAME           PIC X(50).
034100     05  WS-SH-QL-NAME           PIC X(50).
034200     05  FILLER                  PIC X(08) VALUE SPACES.
034300
034400 01  WS-BEST-ROW-PICK.
034500     05  WS-BR-A4-CODE           PIC X(01).
034600     05  WS-BR-A5-CODE           PIC X(01).
034700     05  WS-BR-A6-CODE           PIC X(01).
034800     05  WS-BR-A7-CODE           PIC X(01).
034900     05  WS-BR-A4-NAME           PIC X(50).
035000     05  WS-BR-A5-NAME           PIC X(50).
035100     05  WS-BR-A6-NAME           PIC X(50).
035200     05  WS-BR-A7-NAME           PIC X(50).
035300     05  WS-BR-PICKS             PIC S9(02) COMP.
035400     05  FILLER                  PIC X(08) VALUE SPACES.
035500 01  WS-TRIAL-PICK.
035600     05  WS-TR-A4-CODE           PIC X(01).
035700     05  WS-TR-A5-CODE           PIC X(01).
035800     05  WS-TR-A6-CODE           PIC X(01).
035900     05  WS-TR-A7-CODE           PIC X(01).
036000     05  WS-TR-A4-NAME           PIC X(50).
036100     05  WS-TR-A5-NAME           PIC X(50).
036200     05  WS-TR-A6-NAME           PIC X(50).
036300     05  WS-TR-A7-NAME           PIC X(50).
036400     05  FILLER                  PIC X(08) VALUE SPACES.
036500
036600* SNAPSHOT OF THE BEST TRIAL SEEN SO FAR FOR THE CURRENT ROW - TAKEN
036700* THE INSTANT 541-TRY-ONE-DEVICE RECOGNIZES A NEW BEST, NOT READ COLD
036800* FROM WS-TRIAL-PICK AFTER THE BODYPART/DEVICE LOOP HAS ALREADY MOVED
036900* ON TO ITS LAST PAIR
037000 01  WS-BEST-TRIAL-PICK.
037100     05  WS-BT-A4-CODE           PIC X(01).
037200     05  WS-BT-A5-CODE           PIC X(01).
037300     05  WS-BT-A6-CODE           PIC X(01).
037400     05  WS-BT-A7-CODE           PIC X(01).
037500     05  WS-BT-A4-NAME           PIC X(50).
037600     05  WS-BT-A5-NAME           PIC X(50).
037700     05  WS-BT-A6-NAME           PIC X(50).
037800     05  WS-BT-A7-NAME           PIC X(50).
037900     05  FILLER                  PIC X(08) VALUE SPACES.
038000
038100******************************************************************
038200* CALL PARAMETERS FOR PCSSCOR - MUST MATCH ITS LINKAGE LAYOUT
038300******************************************************************
038400 01  WS-SCORE-PARMS.
038500     05  WS-SP-WANTED-NAME       PIC X(60).
038600     05  WS-SP-OPTION-COUNT      PIC S9(02) COMP.
038700     05  WS-SP-OPTIONS OCCURS 10 TIMES.
038800         10  WS-SP-OPT-CODE      PIC X(01).
038900         10  WS-SP-OPT-TEXT      PIC X(50).
039000     05  WS-SP-PICKED-CODE       PIC X(01).
039100     05  WS-SP-PICKED-SCORE      PIC S9(02) COMP.
039200     05  FILLER                  PIC X(08) VALUE SPACES.
039300
039400* RESERVED FOR A CALL-TRACE DATE STAMP - NOT WRITTEN TODAY
039500 01  WS-COMPILE-STAMP            PIC X(06) VALUE "000000".
039600 01  WS-COMPILE-STAMP-R REDEFINES WS-COMPILE-STAMP.
039700     05  WS-STAMP-YY             PIC 9(02).
039800     05  WS-STAMP-MM             PIC 9(02).
039900     05  WS-STAMP-DD             PIC 9(02).
040000
040100* ACTIVE FACT/SELECTION RECORDS FOR THE NOTE CURRENTLY IN PROGRESS
040200 01  WS-CUR-SEL-REC.
040300     05  WS-CUR-SEL-NOTE-ID      PIC X(06).
040400     05  WS-CUR-SEL-BODYSYS      PIC X(40).
040500     05  WS-CUR-SEL-ROOT-OP      PIC X(30).
040600     05  WS-CUR-SEL-BODY-PART    PIC X(40).
040700     05  WS-CUR-SEL-APPROACH     PIC X(60).
040800     05  WS-CUR-SEL-DEVICE       PIC X(50).
040900     05  WS-CUR-SEL-QUALIFIER    PIC X(40).
041000     05  FILLER                  PIC X(08) VALUE SPACES.
041100
041200 PROCEDURE DIVISION.
041300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
041400     PERFORM 300-PROCESS-NOTE THRU 300-EXIT
041500             UNTIL NO-MORE-FACTS.
041600     PERFORM 999-CLEANUP THRU 999-EXIT.
041700     MOVE +0 TO RETURN-CODE.
041800     GOBACK.
041900
042000 000-HOUSEKEEPING.
042100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
042200     DISPLAY "******** BEGIN JOB PCSMRGR ********".
042300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
042400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
042500     PERFORM 210-LOAD-PCSTABLES THRU 210-EXIT.
042600     PERFORM 220-LOAD-BODYKEYS THRU 220-EXIT.
042700     PERFORM 230-LOAD-DEVKEYS THRU 230-EXIT.
042800     PERFORM 240-LOAD-DEVAGGS THRU 240-EXIT.
042900     PERFORM 910-READ-FACTS THRU 910-EXIT.
043000     PERFORM 920-READ-SEL THRU 920-EXIT.
043100     IF NO-MORE-FACTS
043200         MOVE "EMPTY FACT INPUT FILE" TO ABEND-REASON
043300         GO TO 1000-ABEND-RTN.
043400 000-EXIT.
043500     EXIT.
043600
043700******************************************************************
043800*    TABLE LOAD FAMILY
043900******************************************************************
044000 210-LOAD-PCSTABLES.
044100     MOVE 0 TO WS-RG-COUNT.
044200     MOVE SPACES TO WS-LAST-ROOT-KEY.
044300     MOVE 0 TO WS-LAST-ROW-ID.
044400     PERFORM 930-READ-TBL THRU 930-EXIT.
044500     PERFORM 211-PROCESS-ONE-TBL-REC THRU 211-EXIT
044600         UNTIL NO-MORE-TBL.
044700 210-EXIT.
044800     EXIT.
044900
045000 211-PROCESS-ONE-TBL-REC.
045100     STRING TBL-SECTION-CODE TBL-BODYSYS-CODE TBL-OP-CODE
045200         DELIMITED BY SIZE INTO WS-CUR-ROOT-KEY.
045300     IF WS-CUR-ROOT-KEY NOT = WS-LAST-ROOT-KEY
045400         ADD 1 TO WS-RG-COUNT
045500         MOVE TBL-SECTION-CODE TO WS-RG-SECTION(WS-RG-COUNT)
045600         MOVE TBL-BODYSYS-CODE TO WS-RG-BODYSYS-CODE(WS-RG-COUNT)
045700         MOVE TBL-BODYSYS-NAME TO WS-RG-BODYSYS-NAME(WS-RG-COUNT)
045800         MOVE TBL-OP-CODE TO WS-RG-OP-CODE(WS-RG-COUNT)
045900         MOVE TBL-OP-NAME TO WS-RG-OP-NAME(WS-RG-COUNT)
046000         MOVE 0 TO WS-RG-ROW-COUNT(WS-RG-COUNT)
046100         MOVE WS-CUR-ROOT-KEY TO WS-LAST-ROOT-KEY
046200         MOVE 0 TO WS-LAST-ROW-ID.
046300     IF TBL-ROW-ID NOT = WS-LAST-ROW-ID
046400         ADD 1 TO WS-RG-ROW-COUNT(WS-RG-COUNT)
046500         MOVE WS-RG-ROW-COUNT(WS-RG-COUNT) TO WS-ROW-IDX
046600         MOVE TBL-ROW-ID TO WS-RG-ROW-ID(WS-RG-COUNT, WS-ROW-IDX)
046700         PERFORM 212-CLEAR-ROW-AXES THRU 212-EXIT
046800         MOVE TBL-ROW-ID TO WS-LAST-ROW-ID.
046900     MOVE WS-RG-ROW-COUNT(WS-RG-COUNT) TO WS-ROW-IDX.
047000     COMPUTE WS-AXIS-IDX = TBL-AXIS-POS - 3.
047100     IF WS-AXIS-IDX >= 1 AND WS-AXIS-IDX <= 4
047200         ADD 1 TO WS-RG-AXIS-OPT-COUNT(WS-RG-COUNT, WS-ROW-IDX,
047300                 WS-AXIS-IDX)
047400         MOVE WS-RG-AXIS-OPT-COUNT(WS-RG-COUNT, WS-ROW-IDX,
047500                 WS-AXIS-IDX) TO WS-OPT-IDX
047600         IF WS-OPT-IDX <= 8
047700             MOVE TBL-LABEL-CODE TO
047800                 WS-RG-OPT-CODE(WS-RG-COUNT, WS-ROW-IDX,
047900                     WS-AXIS-IDX, WS-OPT-IDX)
048000             MOVE TBL-LABEL-TEXT TO
048100                 WS-RG-OPT-TEXT(WS-RG-COUNT, WS-ROW-IDX,
048200                     WS-AXIS-IDX, WS-OPT-IDX).
048300     PERFORM 930-READ-TBL THRU 930-EXIT.
048400 211-EXIT.
048500     EXIT.
048600
048700 212-CLEAR-ROW-AXES.
048800     PERFORM 213-CLEAR-ONE-AXIS THRU 213-EXIT
048900         VARYING WS-AXIS-IDX FROM 1 BY 1 UNTIL WS-AXIS-IDX > 4.
049000 212-EXIT.
049100     EXIT.
049200
049300 213-CLEAR-ONE-AXIS.
049400     MOVE 0 TO WS-RG-AXIS-OPT-COUNT(WS-RG-COUNT, WS-ROW-IDX,
049500             WS-AXIS-IDX).
049600 213-EXIT.
049700     EXIT.
049800
049900 220-LOAD-BODYKEYS.
050000     MOVE 0 TO WS-BPK-COUNT.
050100     PERFORM 931-READ-BPK THRU 931-EXIT.
050200     PERFORM 221-STORE-ONE-BPK THRU 221-EXIT
050300         UNTIL NO-MORE-BPK.
050400 220-EXIT.
050500     EXIT.
050600
050700 221-STORE-ONE-BPK.
050800     IF WS-BPK-COUNT < 100
050900         ADD 1 TO WS-BPK-COUNT
051000         MOVE BPK-SYNONYM TO WS-BPK-SYN(WS-BPK-COUNT)
051100         MOVE BPK-PREFERRED TO WS-BPK-PREF(WS-BPK-COUNT).
051200     PERFORM 931-READ-BPK THRU 931-EXIT.
051300 221-EXIT.
051400     EXIT.
051500
051600 230-LOAD-DEVKEYS.
051700     MOVE 0 TO WS-DVK-COUNT.
051800     PERFORM 932-READ-DVK THRU 932-EXIT.
051900     PERFORM 231-STORE-ONE-DVK THRU 231-EXIT
052000         UNTIL NO-MORE-DVK.
052100 230-EXIT.
052200     EXIT.
052300
052400 231-STORE-ONE-DVK.
052500     IF WS-DVK-COUNT < 100
052600         ADD 1 TO WS-DVK-COUNT
052700         MOVE DVK-SYNONYM TO WS-DVK-SYN(WS-DVK-COUNT)
052800         MOVE DVK-PCS-VALUE TO WS-DVK-VAL(WS-DVK-COUNT).
052900     PERFORM 932-READ-DVK THRU 932-EXIT.
053000 231-EXIT.
053100     EXIT.
053200
053300 240-LOAD-DEVAGGS.
053400     MOVE 0 TO WS-DVA-COUNT.
053500     PERFORM 933-READ-DVA THRU 933-EXIT.
053600     PERFORM 241-STORE-ONE-DVA THRU 241-EXIT
053700         UNTIL NO-MORE-DVA.
053800 240-EXIT.
053900     EXIT.
054000
054100 241-STORE-ONE-DVA.
054200     IF WS-DVA-COUNT < 100
054300         ADD 1 TO WS-DVA-COUNT
054400         MOVE DVA-SPECIFIC TO WS-DVA-SPECIFIC(WS-DVA-COUNT)
054500         MOVE DVA-GENERAL TO WS-DVA-GENERAL(WS-DVA-COUNT).
054600     PERFORM 933-READ-DVA THRU 933-EXIT.
054700 241-EXIT.
054800     EXIT.
054900
055000******************************************************************
055100*    PER-NOTE PROCESSING
055200******************************************************************
055300 300-PROCESS-NOTE.
055400     MOVE "300-PROCESS-NOTE" TO PARA-NAME.
055500     PERFORM 310-MATCH-SELECTION THRU 310-EXIT.
055600     PERFORM 320-BUILD-EFFECTIVE THRU 320-EXIT.
055700     PERFORM 330-BUILD-RESULT-HEADER THRU 330-EXIT.
055800
055900     MOVE "N" TO WS-SUPPRESS-SW.
056000     PERFORM 400-SUPPRESSION-CHECK THRU 400-EXIT.
056100
056200     IF WS-IS-SUPPRESSED
056300         MOVE "Y" TO PR-SUPPRESS-FLAG
056400         MOVE 0 TO PR-CANDIDATE-COUNT
056500         ADD 1 TO WS-NOTES-SUPPRESSED
056600     ELSE
056700         MOVE "N" TO PR-SUPPRESS-FLAG
056800         PERFORM 500-RESOLVE-CODE THRU 500-EXIT.
056900
057000     IF PF-QUERY-NEEDED
057100         ADD 1 TO WS-QUERIES-EMITTED.
057200
057300     WRITE PCS-RESULT-REC.
057400     ADD 1 TO RECORDS-WRITTEN.
057500     PERFORM 910-READ-FACTS THRU 910-EXIT.
057600 300-EXIT.
057700     EXIT.
057800
057900* MATCH-MERGE OF THE (SPARSE, SORTED) SELECTION FILE AGAINST THE
058000* CURRENT FACT RECORD - A NOTE WITH NO SELECTION RECORD GETS A
058100* BLANK ONE
058200 310-MATCH-SELECTION.
058300     PERFORM 311-ADVANCE-SEL THRU 311-EXIT
058400         UNTIL NO-MORE-SEL OR SEL-NOTE-ID NOT < PF-NOTE-ID.
058500     IF (NOT NO-MORE-SEL) AND SEL-NOTE-ID = PF-NOTE-ID
058600         MOVE SEL-NOTE-ID TO WS-CUR-SEL-NOTE-ID
058700         MOVE SEL-BODYSYS TO WS-CUR-SEL-BODYSYS
058800         MOVE SEL-ROOT-OP TO WS-CUR-SEL-ROOT-OP
058900         MOVE SEL-BODY-PART TO WS-CUR-SEL-BODY-PART
059000         MOVE SEL-APPROACH TO WS-CUR-SEL-APPROACH
059100         MOVE SEL-DEVICE TO WS-CUR-SEL-DEVICE
059200         MOVE SEL-QUALIFIER TO WS-CUR-SEL-QUALIFIER
059300         PERFORM 920-READ-SEL THRU 920-EXIT
059400     ELSE
059500         MOVE SPACES TO WS-CUR-SEL-REC.
059600 310-EXIT.
059700     EXIT.
059800
059900 311-ADVANCE-SEL.
060000     PERFORM 920-READ-SEL THRU 920-EXIT.
060100 311-EXIT.
060200     EXIT.
060300
060400* STEP C OF THE DRIVER - MERGE RULE UPDATES INTO BLANK SELECTIONS
060500 320-BUILD-EFFECTIVE.
060600     MOVE WS-CUR-SEL-BODYSYS TO WS-EFF-BODYSYS.
060700     IF WS-EFF-BODYSYS = SPACES
060800         MOVE PF-UPD-BODYSYS-BIAS TO WS-EFF-BODYSYS.
060900
061000     MOVE WS-CUR-SEL-ROOT-OP TO WS-EFF-ROOTOP.
061100     IF WS-EFF-ROOTOP = SPACES
061200         MOVE PF-UPD-ROOTOP-HINT TO WS-EFF-ROOTOP.
061300
061400     MOVE WS-CUR-SEL-BODY-PART TO WS-EFF-BODYPART.
061500
061600     MOVE WS-CUR-SEL-APPROACH TO WS-EFF-APPROACH.
061700     IF WS-EFF-APPROACH = SPACES
061800         MOVE PF-UPD-APPROACH-OVR TO WS-EFF-APPROACH.
061900
062000     MOVE WS-CUR-SEL-DEVICE TO WS-EFF-DEVICE.
062100     IF WS-EFF-DEVICE = SPACES
062200         MOVE PF-UPD-DEVICE-OVR TO WS-EFF-DEVICE.
062300
062400     MOVE WS-CUR-SEL-QUALIFIER TO WS-EFF-QUALIFIER.
062500     IF WS-EFF-QUALIFIER = SPACES
062600         MOVE PF-UPD-QUALIFIER-HINTS(1) TO WS-EFF-QUALIFIER.
062700 320-EXIT.
062800     EXIT.
062900
063000 330-BUILD-RESULT-HEADER.
063100     MOVE PF-NOTE-ID TO PR-NOTE-ID.
063200     MOVE PF-NOTE-HEADER TO PR-NOTE-HEADER.
063300     MOVE PF-CATEGORY-FACTS TO PR-CATEGORY-FACTS.
063400     MOVE WS-EFF-BODYSYS TO PR-EFF-BODYSYS.
063500     MOVE WS-EFF-ROOTOP TO PR-EFF-ROOTOP.
063600     MOVE WS-EFF-BODYPART TO PR-EFF-BODYPART.
063700     MOVE WS-EFF-APPROACH TO PR-EFF-APPROACH.
063800     MOVE WS-EFF-DEVICE TO PR-EFF-DEVICE.
063900     MOVE WS-EFF-QUALIFIER TO PR-EFF-QUALIFIER.
064000     MOVE PF-RULE-NOTE-COUNT TO PR-RULE-NOTE-COUNT.
064100     MOVE PF-RULE-NOTES(1) TO PR-RULE-NOTES(1).
064200     MOVE PF-RULE-NOTES(2) TO PR-RULE-NOTES(2).
064300     MOVE PF-RULE-NOTES(3) TO PR-RULE-NOTES(3).
064400     MOVE PF-QUERY-FLAG TO PR-QUERY-FLAG.
064500     MOVE PF-QUERY-MISSING TO PR-QUERY-MISSING.
064600 330-EXIT.
064700     EXIT.
064800
064900******************************************************************
065000*    B6.1B SUPPRESSION CHECK (DRIVER STEP D)
065100******************************************************************
065200 400-SUPPRESSION-CHECK.
065300     IF PF-HAS-INTEGRAL-DRAIN
065400         AND WS-EFF-ROOTOP = "Insertion"
065500         PERFORM 410-DEVICE-IS-DRAINAGE THRU 410-EXIT
065600         IF WS-IS-SUPPRESSED
065700             MOVE "Y" TO WS-SUPPRESS-SW
065800         ELSE
065900             MOVE "N" TO WS-SUPPRESS-SW
066000     ELSE
066100         MOVE "N" TO WS-SUPPRESS-SW.
066200 400-EXIT.
066300     EXIT.
066400
066500* "EFFECTIVE DEVICE EQUALS OR CONTAINS 'DRAINAGE DEVICE'" -
066600* PLAIN SUBSTRING SCAN, NO INTRINSIC FUNCTIONS
066700 410-DEVICE-IS-DRAINAGE.
066800     MOVE "N" TO WS-SUPPRESS-SW.
066900     IF WS-EFF-DEVICE = "Drainage Device"
067000         MOVE "Y" TO WS-SUPPRESS-SW
067100     ELSE
067200         COMPUTE WS-SCAN-END = 50 - 16 + 1
067300         PERFORM 411-CHECK-ONE-SPOT THRU 411-EXIT
067400             VARYING WS-SCAN-POS FROM 1 BY 1
067500             UNTIL WS-SCAN-POS > WS-SCAN-END OR WS-IS-SUPPRESSED.
067600 410-EXIT.
067700     EXIT.
067800
067900 411-CHECK-ONE-SPOT.
068000     IF WS-EFF-DEVICE(WS-SCAN-POS:16) = "Drainage Device"
068100         MOVE "Y" TO WS-SUPPRESS-SW.
068200 411-EXIT.
068300     EXIT.
068400
068500******************************************************************
068600*    CODE-RESOLVER (DRIVER STEP E)
068700******************************************************************
068800 500-RESOLVE-CODE.
068900     MOVE "500-RESOLVE-CODE" TO PARA-NAME.
069000     MOVE 0 TO WS-CAND-COUNT.
069100     PERFORM 510-NORMALIZE-BODYPART THRU 510-EXIT.
069200     PERFORM 515-NORMALIZE-DEVICE THRU 515-EXIT.
069300     PERFORM 520-SCORE-ONE-ROOT THRU 520-EXIT
069400         VARYING WS-RG-IDX FROM 1 BY 1
069500         UNTIL WS-RG-IDX > WS-RG-COUNT.
069600     PERFORM 560-SORT-CANDIDATES THRU 560-EXIT.
069700     PERFORM 570-BUILD-TOP3 THRU 570-EXIT.
069800     IF WS-CAND-COUNT > 0
069900         ADD 1 TO WS-NOTES-CODED
070000     ELSE
070100         ADD 1 TO WS-NOTES-NO-CAND.
070200 500-EXIT.
070300     EXIT.
070400
070500* BODY-PART NORMALIZATION - SYNONYM-KEY PREFERRED NAMES, OR THE
070600* NAME ITSELF WHEN NO ENTRY MATCHES
070700 510-NORMALIZE-BODYPART.
070800     MOVE 0 TO WS-NBP-COUNT.
070900     PERFORM 511-CHECK-ONE-BPK THRU 511-EXIT
071000         VARYING WS-BPK-IDX FROM 1 BY 1
071100         UNTIL WS-BPK-IDX > WS-BPK-COUNT.
071200     IF WS-NBP-COUNT = 0
071300         MOVE 1 TO WS-NBP-COUNT
071400         MOVE WS-EFF-BODYPART TO WS-NORM-BODYPART(1).
071500 510-EXIT.
071600     EXIT.
071700
071800 511-CHECK-ONE-BPK.
071900     IF WS-BPK-SYN(WS-BPK-IDX) = WS-EFF-BODYPART
072000         AND WS-NBP-COUNT < 5
072100         ADD 1 TO WS-NBP-COUNT
072200         MOVE WS-BPK-PREF(WS-BPK-IDX) TO
072300                 WS-NORM-BODYPART(WS-NBP-COUNT).
072400 511-EXIT.
072500     EXIT.
072600
072700* DEVICE NORMALIZATION - ORIGINAL NAME FIRST, THEN SYNONYM-KEY
072800* VALUES, THEN THEIR AGGREGATED (GENERAL) VALUES, DE-DUPLICATED
072900 515-NORMALIZE-DEVICE.
073000     MOVE 1 TO WS-NDV-COUNT.
073100     MOVE WS-EFF-DEVICE TO WS-NORM-DEVICE(1).
073200     PERFORM 516-CHECK-ONE-DVK THRU 516-EXIT
073300         VARYING WS-DVK-IDX FROM 1 BY 1
073400         UNTIL WS-DVK-IDX > WS-DVK-COUNT.
073500     MOVE WS-NDV-COUNT TO WS-NDV-IDX.
073600     PERFORM 517-EXPAND-ONE-DEVICE THRU 517-EXIT
073700         VARYING WS-NBP-IDX FROM 1 BY 1
073800         UNTIL WS-NBP-IDX > WS-NDV-IDX.
073900 515-EXIT.
074000     EXIT.
074100
074200 516-CHECK-ONE-DVK.
074300     IF WS-DVK-SYN(WS-DVK-IDX) = WS-EFF-DEVICE
074400         MOVE WS-DVK-VAL(WS-DVK-IDX) TO WS-DEVICE-CANDIDATE
074500         PERFORM 518-ADD-DEVICE-IF-NEW THRU 518-EXIT.
074600 516-EXIT.
074700     EXIT.
074800
074900 517-EXPAND-ONE-DEVICE.
075000     PERFORM 519-CHECK-ONE-DVA THRU 519-EXIT
075100         VARYING WS-DVA-IDX FROM 1 BY 1
075200         UNTIL WS-DVA-IDX > WS-DVA-COUNT.
075300 517-EXIT.
075400     EXIT.
075500
075600 519-CHECK-ONE-DVA.
075700     IF WS-DVA-SPECIFIC(WS-DVA-IDX) = WS-NORM-DEVICE(WS-NBP-IDX)
075800         MOVE WS-DVA-GENERAL(WS-DVA-IDX) TO WS-DEVICE-CANDIDATE
075900         PERFORM 518-ADD-DEVICE-IF-NEW THRU 518-EXIT.
076000 519-EXIT.
076100     EXIT.
076200
076300* APPENDS WS-DEVICE-CANDIDATE TO THE NORMALIZED DEVICE LIST
076400* UNLESS IT IS ALREADY PRESENT OR THE LIST IS FULL
076500 518-ADD-DEVICE-IF-NEW.
076600     MOVE "N" TO WS-DEVICE-DUP-SW.
076700     PERFORM 513-CHECK-DEVICE-SLOT THRU 513-EXIT
076800         VARYING WS-DVI-IDX FROM 1 BY 1
076900         UNTIL WS-DVI-IDX > WS-NDV-COUNT.
077000     IF NOT WS-DEVICE-IS-DUP AND WS-NDV-COUNT < 5
077100         ADD 1 TO WS-NDV-COUNT
077200         MOVE WS-DEVICE-CANDIDATE TO WS-NORM-DEVICE(WS-NDV-COUNT).
077300 518-EXIT.
077400     EXIT.
077500
077600 513-CHECK-DEVICE-SLOT.
077700     IF WS-NORM-DEVICE(WS-DVI-IDX) = WS-DEVICE-CANDIDATE
077800         MOVE "Y" TO WS-DEVICE-DUP-SW.
077900 513-EXIT.
078000     EXIT.
078100
078200* SCORE ONE MATCHING ROOT TABLE (SECTION '0', BODY-SYSTEM AND
078300* ROOT-OPERATION NAME MATCH OR WILDCARD WHEN EFFECTIVE NAME BLANK)
078400 520-SCORE-ONE-ROOT.
078500     IF WS-RG-SECTION(WS-RG-IDX) NOT = "0"
078600         GO TO 520-EXIT.
078700     IF WS-EFF-BODYSYS NOT = SPACES
078800         AND WS-RG-BODYSYS-NAME(WS-RG-IDX) NOT = WS-EFF-BODYSYS
078900         GO TO 520-EXIT.
079000     IF WS-EFF-ROOTOP NOT = SPACES
079100         AND WS-RG-OP-NAME(WS-RG-IDX) NOT = WS-EFF-ROOTOP
079200         GO TO 520-EXIT.
079300
079400     MOVE -1 TO WS-BEST-ROW-SCORE.
079500     MOVE 0 TO WS-BR-PICKS.
079600     PERFORM 530-BEST-ROW THRU 530-EXIT
079700         VARYING WS-ROW-IDX FROM 1 BY 1
079800         UNTIL WS-ROW-IDX > WS-RG-ROW-COUNT(WS-RG-IDX).
079900
080000     IF WS-BR-PICKS = 4
080100         PERFORM 590-ADD-CANDIDATE THRU 590-EXIT.
080200 520-EXIT.
080300     EXIT.
080400
080500* BEST TRIAL FOR ONE ROW, ACROSS ALL (BODYPART X DEVICE) PAIRS
080600 530-BEST-ROW.
080700     MOVE -1 TO WS-BEST-TRIAL-PICKS.
080800     MOVE 0 TO WS-BEST-TRIAL-SCORE.
080900     PERFORM 540-TRY-ONE-BODYPART THRU 540-EXIT
081000         VARYING WS-NBP-IDX FROM 1 BY 1
081100         UNTIL WS-NBP-IDX > WS-NBP-COUNT.
081200
081300     IF WS-BEST-TRIAL-SCORE > WS-BEST-ROW-SCORE
081400         MOVE WS-BEST-TRIAL-SCORE TO WS-BEST-ROW-SCORE
081500         MOVE WS-BEST-TRIAL-PICKS TO WS-BR-PICKS
081600         MOVE WS-BT-A4-CODE TO WS-BR-A4-CODE
081700         MOVE WS-BT-A5-CODE TO WS-BR-A5-CODE
081800         MOVE WS-BT-A6-CODE TO WS-BR-A6-CODE
081900         MOVE WS-BT-A7-CODE TO WS-BR-A7-CODE
082000         MOVE WS-BT-A4-NAME TO WS-BR-A4-NAME
082100         MOVE WS-BT-A5-NAME TO WS-BR-A5-NAME
082200         MOVE WS-BT-A6-NAME TO WS-BR-A6-NAME
082300         MOVE WS-BT-A7-NAME TO WS-BR-A7-NAME.
082400 530-EXIT.
082500     EXIT.
082600
082700 540-TRY-ONE-BODYPART.
082800     PERFORM 541-TRY-ONE-DEVICE THRU 541-EXIT
082900         VARYING WS-NDV-IDX FROM 1 BY 1
083000         UNTIL WS-NDV-IDX > WS-NDV-COUNT.
083100 540-EXIT.
083200     EXIT.
083300
083400 541-TRY-ONE-DEVICE.
083500     MOVE WS-NORM-BODYPART(WS-NBP-IDX) TO WS-SP-WANTED-NAME.
083600     MOVE 1 TO WS-AXIS-IDX.
083700     PERFORM 550-PICK-ONE-AXIS THRU 550-EXIT.
083800     MOVE WS-SP-PICKED-CODE TO WS-TR-A4-CODE.
083900     PERFORM 551-PICKED-TEXT THRU 551-EXIT.
084000     MOVE WS-SP-OPT-TEXT(1) TO WS-TR-A4-NAME.
084100     MOVE WS-SP-PICKED-SCORE TO WS-A4-SCORE.
084200
084300     MOVE WS-EFF-APPROACH TO WS-SP-WANTED-NAME.
084400     MOVE 2 TO WS-AXIS-IDX.
084500     PERFORM 550-PICK-ONE-AXIS THRU 550-EXIT.
084600     MOVE WS-SP-PICKED-CODE TO WS-TR-A5-CODE.
084700     PERFORM 551-PICKED-TEXT THRU 551-EXIT.
084800     MOVE WS-SP-OPT-TEXT(1) TO WS-TR-A5-NAME.
084900     MOVE WS-SP-PICKED-SCORE TO WS-A5-SCORE.
085000
085100     MOVE WS-NORM-DEVICE(WS-NDV-IDX) TO WS-SP-WANTED-NAME.
085200     MOVE 3 TO WS-AXIS-IDX.
085300     PERFORM 550-PICK-ONE-AXIS THRU 550-EXIT.
085400     MOVE WS-SP-PICKED-CODE TO WS-TR-A6-CODE.
085500     PERFORM 551-PICKED-TEXT THRU 551-EXIT.
085600     MOVE WS-SP-OPT-TEXT(1) TO WS-TR-A6-NAME.
085700     MOVE WS-SP-PICKED-SCORE TO WS-A6-SCORE.
085800
085900     MOVE WS-EFF-QUALIFIER TO WS-SP-WANTED-NAME.
086000     MOVE 4 TO WS-AXIS-IDX.
086100     PERFORM 550-PICK-ONE-AXIS THRU 550-EXIT.
086200     MOVE WS-SP-PICKED-CODE TO WS-TR-A7-CODE.
086300     PERFORM 551-PICKED-TEXT THRU 551-EXIT.
086400     MOVE WS-SP-OPT-TEXT(1) TO WS-TR-A7-NAME.
086500     MOVE WS-SP-PICKED-SCORE TO WS-A7-SCORE.
086600
086700     COMPUTE WS-TRIAL-SCORE =
086800             WS-A4-SCORE + WS-A5-SCORE + WS-A6-SCORE + WS-A7-SCORE.
086900     MOVE 0 TO WS-TRIAL-PICKS.
087000     IF WS-RG-AXIS-OPT-COUNT(WS-RG-IDX, WS-ROW-IDX, 1) > 0
087100         ADD 1 TO WS-TRIAL-PICKS.
087200     IF WS-RG-AXIS-OPT-COUNT(WS-RG-IDX, WS-ROW-IDX, 2) > 0
087300         ADD 1 TO WS-TRIAL-PICKS.
087400     IF WS-RG-AXIS-OPT-COUNT(WS-RG-IDX, WS-ROW-IDX, 3) > 0
087500         ADD 1 TO WS-TRIAL-PICKS.
087600     IF WS-RG-AXIS-OPT-COUNT(WS-RG-IDX, WS-ROW-IDX, 4) > 0
087700         ADD 1 TO WS-TRIAL-PICKS.
087800
087900     IF WS-TRIAL-PICKS > WS-BEST-TRIAL-PICKS
088000         OR (WS-TRIAL-PICKS = WS-BEST-TRIAL-PICKS
088100             AND WS-TRIAL-SCORE > WS-BEST-TRIAL-SCORE)
088200         MOVE WS-TRIAL-PICKS TO WS-BEST-TRIAL-PICKS
088300         MOVE WS-TRIAL-SCORE TO WS-BEST-TRIAL-SCORE
088400         MOVE WS-TR-A4-CODE TO WS-BT-A4-CODE
088500         MOVE WS-TR-A5-CODE TO WS-BT-A5-CODE
088600         MOVE WS-TR-A6-CODE TO WS-BT-A6-CODE
088700         MOVE WS-TR-A7-CODE TO WS-BT-A7-CODE
088800         MOVE WS-TR-A4-NAME TO WS-BT-A4-NAME
088900         MOVE WS-TR-A5-NAME TO WS-BT-A5-NAME
089000         MOVE WS-TR-A6-NAME TO WS-BT-A6-NAME
089100         MOVE WS-TR-A7-NAME TO WS-BT-A7-NAME.
089200 541-EXIT.
089300     EXIT.
089400
089500* LOAD THE AXIS OPTIONS FOR THE CURRENT ROW/AXIS INTO THE CALL
089600* PARAMETERS AND CALL PCSSCOR TO PICK THE BEST LABEL
089700 550-PICK-ONE-AXIS.
089800     MOVE WS-RG-AXIS-OPT-COUNT(WS-RG-IDX, WS-ROW-IDX, WS-AXIS-IDX)
089900         TO WS-SP-OPTION-COUNT.
090000     MOVE SPACES TO WS-SP-OPTIONS(1) WS-SP-OPTIONS(2)
090100         WS-SP-OPTIONS(3) WS-SP-OPTIONS(4) WS-SP-OPTIONS(5)
090200         WS-SP-OPTIONS(6) WS-SP-OPTIONS(7) WS-SP-OPTIONS(8)
090300         WS-SP-OPTIONS(9) WS-SP-OPTIONS(10).
090400     IF WS-SP-OPTION-COUNT > 0
090500         PERFORM 552-COPY-ONE-OPTION THRU 552-EXIT
090600             VARYING WS-OPT-IDX FROM 1 BY 1
090700             UNTIL WS-OPT-IDX > WS-SP-OPTION-COUNT.
090800     MOVE SPACES TO WS-SP-PICKED-CODE.
090900     MOVE 0 TO WS-SP-PICKED-SCORE.
091000     CALL "PCSSCOR" USING WS-SCORE-PARMS.
091100 550-EXIT.
091200     EXIT.
091300
091400 552-COPY-ONE-OPTION.
091500     MOVE WS-RG-OPT-CODE(WS-RG-IDX, WS-ROW-IDX, WS-AXIS-IDX,
091600             WS-OPT-IDX) TO WS-SP-OPT-CODE(WS-OPT-IDX).
091700     MOVE WS-RG-OPT-TEXT(WS-RG-IDX, WS-ROW-IDX, WS-AXIS-IDX,
091800             WS-OPT-IDX) TO WS-SP-OPT-TEXT(WS-OPT-IDX).
091900 552-EXIT.
092000     EXIT.
092100
092200* CAPTURES THE TEXT OF THE OPTION PCSSCOR PICKED, BY RE-SCANNING
092300* THE OPTIONS FOR THE PICKED CODE (PCSSCOR ONLY RETURNS A CODE)
092400 551-PICKED-TEXT.
092500     MOVE SPACES TO WS-SP-OPT-TEXT(1).
092600     IF WS-SP-PICKED-CODE NOT = SPACES
092700         PERFORM 553-FIND-PICKED-TEXT THRU 553-EXIT
092800             VARYING WS-OPT-IDX FROM 1 BY 1
092900             UNTIL WS-OPT-IDX > WS-SP-OPTION-COUNT
093000             OR WS-SP-OPT-CODE(WS-OPT-IDX) = WS-SP-PICKED-CODE.
093100 551-EXIT.
093200     EXIT.
093300
093400 553-FIND-PICKED-TEXT.
093500     IF WS-SP-OPT-CODE(WS-OPT-IDX) = WS-SP-PICKED-CODE
093600         MOVE WS-SP-OPT-TEXT(WS-OPT-IDX) TO WS-SP-OPT-TEXT(1).
093700 553-EXIT.
093800     EXIT.
093900
094000* ONE CANDIDATE PER MATCHED ROOT - ADDED ONLY WHEN THE BEST ROW
094100* FOR THAT ROOT FORMED A COMPLETE FOUR-AXIS PICK
094200 590-ADD-CANDIDATE.
094300     IF WS-CAND-COUNT < 30
094400         ADD 1 TO WS-CAND-COUNT
094500         STRING WS-RG-SECTION(WS-RG-IDX) WS-RG-BODYSYS-CODE(WS-RG-IDX)
094600             WS-RG-OP-CODE(WS-RG-IDX) DELIMITED BY SIZE
094700             INTO WS-CAND-ROOT-KEY(WS-CAND-COUNT)
094800         STRING WS-RG-SECTION(WS-RG-IDX) WS-RG-BODYSYS-CODE(WS-RG-IDX)
094900             WS-RG-OP-CODE(WS-RG-IDX) WS-BR-A4-CODE WS-BR-A5-CODE
095000             WS-BR-A6-CODE WS-BR-A7-CODE DELIMITED BY SIZE
095100             INTO WS-CAND-CODE(WS-CAND-COUNT)
095200         MOVE WS-BR-PICKS TO WS-CAND-SCORE(WS-CAND-COUNT)
095300         MOVE WS-BR-A4-NAME TO WS-CAND-BP-NAME(WS-CAND-COUNT)
095400         MOVE WS-BR-A5-NAME TO WS-CAND-AP-NAME(WS-CAND-COUNT)
095500         MOVE WS-BR-A6-NAME TO WS-CAND-DV-NAME(WS-CAND-COUNT)
095600         MOVE WS-BR-A7-NAME TO WS-CAND-QL-NAME(WS-CAND-COUNT).
095700 590-EXIT.
095800     EXIT.
095900
096000* STABLE DESCENDING SORT OF CANDIDATES BY SCORE THEN CODE TEXT
096100 560-SORT-CANDIDATES.
096200     PERFORM 561-INSERTION-PASS THRU 561-EXIT
096300         VARYING WS-SORT-I FROM 2 BY 1
096400         UNTIL WS-SORT-I > WS-CAND-COUNT.
096500 560-EXIT.
096600     EXIT.
096700
096800 561-INSERTION-PASS.
096900     MOVE WS-CAND-ENTRY(WS-SORT-I) TO WS-SORT-HOLD-CAND.
097000     MOVE WS-SORT-I TO WS-SORT-J.
097100     PERFORM 562-SHIFT-UP THRU 562-EXIT
097200         UNTIL WS-SORT-J = 1
097300         OR WS-CAND-SCORE(WS-SORT-J - 1) > WS-SH-SCORE
097400         OR (WS-CAND-SCORE(WS-SORT-J - 1) = WS-SH-SCORE
097500             AND WS-CAND-CODE(WS-SORT-J - 1) >= WS-SH-CODE).
097600     MOVE WS-SORT-HOLD-CAND TO WS-CAND-ENTRY(WS-SORT-J).
097700 561-EXIT.
097800     EXIT.
097900
098000 562-SHIFT-UP.
098100     MOVE WS-CAND-ENTRY(WS-SORT-J - 1) TO WS-CAND-ENTRY(WS-SORT-J).
098200     SUBTRACT 1 FROM WS-SORT-J.
098300 562-EXIT.
098400     EXIT.
098500
098600 570-BUILD-TOP3.
098700     MOVE 0 TO PR-CANDIDATE-COUNT.
098800     PERFORM 571-ONE-CANDIDATE-SLOT THRU 571-EXIT
098900         VARYING WS-CAND-IDX FROM 1 BY 1
099000         UNTIL WS-CAND-IDX > 3 OR WS-CAND-IDX > WS-CAND-COUNT.
099100 570-EXIT.
099200     EXIT.
099300
099400 571-ONE-CANDIDATE-SLOT.
099500     ADD 1 TO PR-CANDIDATE-COUNT.
099600     MOVE WS-CAND-IDX TO PR-CAND-RANK(WS-CAND-IDX).
099700     MOVE WS-CAND-CODE(WS-CAND-IDX) TO PR-CAND-CODE(WS-CAND-IDX).
099800     MOVE WS-CAND-ROOT-KEY(WS-CAND-IDX) TO
099900             PR-CAND-ROOT-KEY(WS-CAND-IDX).
100000     MOVE WS-CAND-SCORE(WS-CAND-IDX) TO PR-CAND-SCORE(WS-CAND-IDX).
100100     MOVE WS-CAND-BP-NAME(WS-CAND-IDX) TO
100200             PR-CAND-BODYPART-NAME(WS-CAND-IDX).
100300     MOVE WS-CAND-AP-NAME(WS-CAND-IDX) TO
100400             PR-CAND-APPROACH-NAME(WS-CAND-IDX).
100500     MOVE WS-CAND-DV-NAME(WS-CAND-IDX) TO
100600             PR-CAND-DEVICE-NAME(WS-CAND-IDX).
100700     MOVE WS-CAND-QL-NAME(WS-CAND-IDX) TO
100800             PR-CAND-QUALIFIER-NAME(WS-CAND-IDX).
100900     ADD 1 TO WS-CAND-LINES.
101000 571-EXIT.
101100     EXIT.
101200
101300 800-OPEN-FILES.
101400     MOVE "800-OPEN-FILES" TO PARA-NAME.
101500     OPEN INPUT PCSFACTS, SELECTIONS, PCSTABLES, BODYKEYS,
101600             DEVKEYS, DEVAGGS.
101700     OPEN OUTPUT PCSRSLTS, SYSOUT.
101800 800-EXIT.
101900     EXIT.
102000
102100 850-CLOSE-FILES.
102200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
102300     CLOSE PCSFACTS, SELECTIONS, PCSTABLES, BODYKEYS, DEVKEYS,
102400             DEVAGGS, PCSRSLTS, SYSOUT.
102500 850-EXIT.
102600     EXIT.
102700
102800 910-READ-FACTS.
102900     READ PCSFACTS
103000         AT END MOVE "N" TO MORE-FACTS-SW
103100         GO TO 910-EXIT
103200     END-READ.
103300     ADD 1 TO RECORDS-READ.
103400 910-EXIT.
103500     EXIT.
103600
103700 920-READ-SEL.
103800     READ SELECTIONS
103900         AT END MOVE "N" TO MORE-SEL-SW
104000         GO TO 920-EXIT
104100     END-READ.
104200 920-EXIT.
104300     EXIT.
104400
104500 930-READ-TBL.
104600     READ PCSTABLES
104700         AT END MOVE "N" TO MORE-TBL-SW
104800         GO TO 930-EXIT
104900     END-READ.
105000     ADD 1 TO WS-TBL-ROW-COUNT.
105100 930-EXIT.
105200     EXIT.
105300
105400 931-READ-BPK.
105500     READ BODYKEYS
105600         AT END MOVE "N" TO MORE-BPK-SW
105700         GO TO 931-EXIT
105800     END-READ.
105900 931-EXIT.
106000     EXIT.
106100
106200 932-READ-DVK.
106300     READ DEVKEYS
106400         AT END MOVE "N" TO MORE-DVK-SW
106500         GO TO 932-EXIT
106600     END-READ.
106700 932-EXIT.
106800     EXIT.
106900
107000 933-READ-DVA.
107100     READ DEVAGGS
107200         AT END MOVE "N" TO MORE-DVA-SW
107300         GO TO 933-EXIT
107400     END-READ.
107500 933-EXIT.
107600     EXIT.
107700
107800 999-CLEANUP.
107900     MOVE "999-CLEANUP" TO PARA-NAME.
108000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
108100     DISPLAY "** FACT RECORDS READ **".
108200     DISPLAY RECORDS-READ.
108300     DISPLAY "** RESULT RECORDS WRITTEN **".
108400     DISPLAY RECORDS-WRITTEN.
108500     DISPLAY "** NOTES CODED **".
108600     DISPLAY WS-NOTES-CODED.
108700     DISPLAY "** NOTES WITH NO CANDIDATE **".
108800     DISPLAY WS-NOTES-NO-CAND.
108900     DISPLAY "** NOTES SUPPRESSED (B6.1B) **".
109000     DISPLAY WS-NOTES-SUPPRESSED.
109100     DISPLAY "** QUERIES EMITTED **".
109200     DISPLAY WS-QUERIES-EMITTED.
109300     DISPLAY "** CANDIDATE LINES WRITTEN **".
109400     DISPLAY WS-CAND-LINES.
109500     DISPLAY "******** END JOB PCSMRGR ********".
109600 999-EXIT.
109700     EXIT.
109800
109900 1000-ABEND-RTN.
110000     MOVE "1000-ABEND-RTN" TO PARA-NAME.
110100     DISPLAY "** PCSMRGR ABEND **".
110200     DISPLAY ABEND-REASON.
110300     WRITE SYSOUT-REC FROM ABEND-REC.
110400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
110500     MOVE +16 TO RETURN-CODE.
110600     GOBACK.
