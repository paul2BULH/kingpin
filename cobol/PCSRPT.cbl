000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PCSRPT.
000300 AUTHOR. M MCKAY.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/11/89.
000600 DATE-COMPILED. 04/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIRD AND LAST STEP OF THE PCS CODING ASSIST JOB
001300*          STREAM.  READS THE MERGED RESULT RECORDS WRITTEN BY
001400*          PCSMRGR AND PRINTS, FOR EACH NOTE, THE FACT-EXTRACT
001500*          CATEGORY SCORES, THE RULES-ENGINE NOTES AND QUERY
001600*          FLAG, AND THE RANKED CANDIDATE PCS CODES (OR A
001700*          NO-CANDIDATE / SUPPRESSED LINE WHEN THERE IS NO CODE
001800*          TO PRINT).  ENDS WITH A RUN-TOTALS BLOCK FOR THE HIM
001900*          CODING SUPERVISOR.
002000*
002100******************************************************************
002200*
002300*          INPUT  -  DDS0001.PCSRSLT  (FROM PCSMRGR)
002400*          OUTPUT -  DDS0001.PCSRPT   (CODING ASSIST REPORT)
002500*          DUMP   -  SYSOUT
002600*
002700******************************************************************
002800* CHANGE LOG
002900* 890406MM  INITIAL VERSION FOR PCS CODING ASSIST PROJECT         890406MM
003000* 890922MM  ADDED RULE-NOTE AND QUERY PRINT LINES PER B-3 PROTO   890922MM
003100* 900302MM  ADDED SUPPRESSED-CODE PRINT LINE FOR B6.1B            900302MM
003200* 930715JS  CANDIDATE BLOCK NOW PRINTS TOP 3, LAYOUT WIDENED      930715JS
003300* 960212JS  RUN TOTALS NOW ACCUMULATED HERE INSTEAD OF IN PCSMRGR 960212JS
003400*           SO THE COUNTS REFLECT WHAT WAS ACTUALLY PRINTED
003500* 981104TD  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO CHANGE981104TD
003600* 020613RK  WS-DATE BACK TO A STANDALONE 77, SPLIT BY REFERENCE   020613RK
003700*           MODIFICATION INSTEAD OF A REDEFINES - ADDED TWO MORE
003800*           CHARACTER-TABLE REDEFINES PER HIM CODING REVIEW
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT PCSRSLTS
005400     ASSIGN TO UT-S-PCSRSLT
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS OFCODE.
005700
005800     SELECT PCSRPTS
005900     ASSIGN TO UT-S-PCSRPT
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SYSOUT
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 130 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS SYSOUT-REC.
007100 01  SYSOUT-REC  PIC X(130).
007200
007300 FD  PCSRPTS
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 132 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS RPT-REC.
007900 01  RPT-REC  PIC X(132).
008000* CHARACTER-TABLE VIEW OF THE OUTPUT RECORD - LETS A PRINT-FORMAT
008100* FIX GET AT ANY COLUMN OF A WRITTEN LINE WITHOUT RESPACING EVERY
008200* NAMED FIELD IN THE SOURCE RECORD THAT FED IT
008300 01  RPT-REC-TABLE REDEFINES RPT-REC.
008400     05  RPT-REC-CHAR            PIC X(01) OCCURS 132 TIMES.
008500
008600 FD  PCSRSLTS
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS PCS-RESULT-REC.
009100 COPY PCSRSLT.
009200
009300 WORKING-STORAGE SECTION.
009400
009500 01  FILE-STATUS-CODES.
009600     05  OFCODE                  PIC X(02).
009700         88  CODE-WRITE              VALUE SPACES.
009800     05  FILLER                  PIC X(06) VALUE SPACES.
009900
010000 COPY ABENDPCS.
010100
010200* END-OF-FILE SWITCH FOR THE MERGED RESULT FILE - STANDALONE
010300* SCALAR, KEPT AT 77 THE WAY THE DAILY PROGRAMS CARRY MORE-xxx-SW
010400 77  MORE-RSLT-SW                PIC X(01) VALUE "Y".
010500     88  NO-MORE-RESULTS             VALUE "N".
010600
010700* FACT/CANDIDATE-TABLE SUBSCRIPT - STANDALONE, NOT PART OF ANY
010800* COUNTER GROUP, SO IT STAYS AT 77 AS WELL
010900 77  WS-SUB                      PIC S9(02) COMP.
011000
011100 01  COUNTERS-AND-ACCUMULATORS.
011200     05  RECORDS-READ            PIC 9(7) COMP.
011300     05  RECORDS-WRITTEN         PIC 9(7) COMP.
011400     05  WS-NOTES-CODED          PIC 9(7) COMP.
011500     05  WS-NOTES-NO-CAND        PIC 9(7) COMP.
011600     05  WS-NOTES-SUPPRESSED     PIC 9(7) COMP.
011700     05  WS-QUERIES-EMITTED      PIC 9(7) COMP.
011800     05  WS-CAND-LINES           PIC 9(7) COMP.
011900     05  WS-PAGES                PIC 9(03) COMP VALUE 1.
012000     05  WS-LINES                PIC 9(03) COMP VALUE 99.
012100     05  WS-CAT-SUB              PIC S9(02) COMP.
012200     05  FILLER                  PIC X(08) VALUE SPACES.
012300
012400* ACCEPT FROM DATE HANDS THIS BACK YYMMDD - SPLIT OUT BY REFERENCE
012500* MODIFICATION IN 700-PAGE-BREAK, NOT A REDEFINES, SO IT CAN STAY
012600* STANDALONE THE WAY THE DAILY PROGRAMS CARRY IT
012700 77  WS-DATE                     PIC 9(06).
012800
012900******************************************************************
013000*    PRINT LINE LAYOUTS - ALL BUILT AT 132 CHARACTERS AND MOVED
013100*    TO RPT-REC BEFORE THE WRITE
013200******************************************************************
013300 01  WS-BLANK-LINE.
013400     05  FILLER                  PIC X(132) VALUE SPACES.
013500
013600 01  WS-PAGE-HDR-LINE.
013700     05  FILLER                  PIC X(01) VALUE SPACE.
013800     05  FILLER                  PIC X(40) VALUE
013900         "PCS CODING ASSIST  -  CANDIDATE REPORT".
014000     05  FILLER                  PIC X(15) VALUE SPACES.
014100     05  FILLER                  PIC X(06) VALUE "DATE: ".
014200     05  PH-DATE-O.
014300         10  PH-MM               PIC 9(02).
014400         10  FILLER              PIC X(01) VALUE "/".
014500         10  PH-DD               PIC 9(02).
014600         10  FILLER              PIC X(01) VALUE "/".
014700         10  PH-YY               PIC 9(02).
014800     05  FILLER                  PIC X(10) VALUE SPACES.
014900     05  FILLER                  PIC X(06) VALUE "PAGE: ".
015000     05  PH-PAGE-O               PIC ZZ9.
015100     05  FILLER                  PIC X(43) VALUE SPACES.
015200
015300* CHARACTER-TABLE VIEW OF THE PAGE HEADER LINE - LETS A FUTURE
015400* COLUMN-REALIGNMENT JOB RE-SPACE THIS LINE ONE BYTE AT A TIME
015500* WITHOUT TOUCHING THE NAMED FIELDS ABOVE
015600 01  WS-PAGE-HDR-TABLE REDEFINES WS-PAGE-HDR-LINE.
015700     05  WS-PH-CHAR              PIC X(01) OCCURS 132 TIMES.
015800
015900 01  WS-COLM-HDR-LINE.
016000     05  FILLER                  PIC X(08) VALUE "NOTE ID".
016100     05  FILLER                  PIC X(02) VALUE SPACES.
016200     05  FILLER                  PIC X(80) VALUE
016300         "NOTE HEADER (FIRST 80 CHARACTERS OF OP NOTE TEXT)".
016400     05  FILLER                  PIC X(42) VALUE SPACES.
016500
016600 01  WS-NOTE-HDR-LINE.
016700     05  NH-NOTE-ID-O            PIC X(08).
016800     05  FILLER                  PIC X(02) VALUE SPACES.
016900     05  NH-NOTE-TEXT-O          PIC X(80).
017000     05  FILLER                  PIC X(42) VALUE SPACES.
017100
017200 01  WS-CATEGORY-HDR-LINE.
017300     05  FILLER                  PIC X(03) VALUE SPACES.
017400     05  CH-CATEGORY-O           PIC X(30).
017500     05  FILLER                  PIC X(99) VALUE SPACES.
017600
017700 01  WS-FACT-DETAIL-LINE.
017800     05  FILLER                  PIC X(06) VALUE SPACES.
017900     05  FD-RANK-O               PIC 9(01).
018000     05  FILLER                  PIC X(02) VALUE "- ".
018100     05  FD-NAME-O               PIC X(60).
018200     05  FILLER                  PIC X(06) VALUE "SCORE:".
018300     05  FD-SCORE-O              PIC Z9.
018400     05  FILLER                  PIC X(55) VALUE SPACES.
018500
018600 01  WS-EFFECTIVE-LINE.
018700     05  FILLER                  PIC X(03) VALUE SPACES.
018800     05  FILLER                  PIC X(13) VALUE "EFFECTIVE - ".
018900     05  EF-LABEL-O              PIC X(12).
019000     05  EF-VALUE-O              PIC X(60).
019100     05  FILLER                  PIC X(44) VALUE SPACES.
019200
019300 01  WS-RULE-NOTE-LINE.
019400     05  FILLER                  PIC X(03) VALUE SPACES.
019500     05  FILLER                  PIC X(12) VALUE "RULE NOTE - ".
019600     05  RN-TEXT-O               PIC X(60).
019700     05  FILLER                  PIC X(57) VALUE SPACES.
019800
019900 01  WS-QUERY-LINE.
020000     05  FILLER                  PIC X(03) VALUE SPACES.
020100     05  FILLER                  PIC X(23) VALUE
020200         "CODER QUERY REQUIRED - ".
020300     05  QL-MISSING-O            PIC X(60).
020400     05  FILLER                  PIC X(46) VALUE SPACES.
020500
020600 01  WS-SUPPRESS-LINE.
020700     05  FILLER                  PIC X(03) VALUE SPACES.
020800     05  FILLER                  PIC X(60) VALUE
020900         "CANDIDATE SUPPRESSED - ROUTINE DRAIN, RULE B6.1B".
021000     05  FILLER                  PIC X(69) VALUE SPACES.
021100
021200 01  WS-NOCAND-LINE.
021300     05  FILLER                  PIC X(03) VALUE SPACES.
021400     05  FILLER                  PIC X(60) VALUE
021500         "NO CANDIDATE CODE FORMED FOR THIS NOTE".
021600     05  FILLER                  PIC X(69) VALUE SPACES.
021700
021800 01  WS-CAND-HDR-LINE.
021900     05  FILLER                  PIC X(03) VALUE SPACES.
022000     05  FILLER                  PIC X(06) VALUE "RANK".
022100     05  FILLER                  PIC X(02) VALUE SPACES.
022200     05  FILLER                  PIC X(08) VALUE "CODE".
022300     05  FILLER                  PIC X(02) VALUE SPACES.
022400     05  FILLER                  PIC X(05) VALUE "ROOT".
022500     05  FILLER                  PIC X(02) VALUE SPACES.
022600     05  FILLER                  PIC X(06) VALUE "SCORE".
022700     05  FILLER                  PIC X(02) VALUE SPACES.
022800     05  FILLER                  PIC X(50) VALUE
022900         "BODY PART / APPROACH / DEVICE / QUALIFIER".
023000     05  FILLER                  PIC X(46) VALUE SPACES.
023100
023200 01  WS-CAND-DETAIL-LINE.
023300     05  FILLER                  PIC X(03) VALUE SPACES.
023400     05  CD-RANK-O               PIC 9(01).
023500     05  FILLER                  PIC X(05) VALUE SPACES.
023600     05  CD-CODE-O               PIC X(07).
023700     05  FILLER                  PIC X(03) VALUE SPACES.
023800     05  CD-ROOT-O               PIC X(03).
023900     05  FILLER                  PIC X(04) VALUE SPACES.
024000     05  CD-SCORE-O              PIC 9(02).
024100     05  FILLER                  PIC X(05) VALUE SPACES.
024200     05  CD-BODYPART-O           PIC X(30).
024300     05  FILLER                  PIC X(69) VALUE SPACES.
024400
024500 01  WS-CAND-AXES-LINE.
024600     05  FILLER                  PIC X(27) VALUE SPACES.
024700     05  FILLER                  PIC X(04) VALUE "AP: ".
024800     05  CA-APPROACH-O           PIC X(30).
024900     05  FILLER                  PIC X(04) VALUE "DV: ".
025000     05  CA-DEVICE-O             PIC X(30).
025100     05  FILLER                  PIC X(37) VALUE SPACES.
025200
025300 01  WS-CAND-QUAL-LINE.
025400     05  FILLER                  PIC X(27) VALUE SPACES.
025500     05  FILLER                  PIC X(04) VALUE "QL: ".
025600     05  CQ-QUALIFIER-O          PIC X(30).
025700     05  FILLER                  PIC X(71) VALUE SPACES.
025800
025900 01  WS-TOTALS-HDR-LINE.
026000     05  FILLER                  PIC X(40) VALUE
026100         "*** PCS CODING ASSIST - RUN TOTALS ***".
026200     05  FILLER                  PIC X(92) VALUE SPACES.
026300
026400 01  WS-TOTALS-DETAIL-LINE.
026500     05  FILLER                  PIC X(03) VALUE SPACES.
026600     05  TD-LABEL-O              PIC X(40).
026700     05  TD-COUNT-O              PIC ZZZ,ZZ9.
026800     05  FILLER                  PIC X(82) VALUE SPACES.
026900
027000 PROCEDURE DIVISION.
027100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027200     PERFORM 100-MAINLINE THRU 100-EXIT
027300             UNTIL NO-MORE-RESULTS.
027400     PERFORM 999-CLEANUP THRU 999-EXIT.
027500     MOVE +0 TO RETURN-CODE.
027600     GOBACK.
027700
027800 000-HOUSEKEEPING.
027900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028000     DISPLAY "******** BEGIN JOB PCSRPT ********".
028100     ACCEPT  WS-DATE FROM DATE.
028200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
028300     MOVE 1 TO WS-PAGES.
028400     MOVE 99 TO WS-LINES.
028500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028600     PERFORM 910-READ-RESULTS THRU 910-EXIT.
028700     IF NO-MORE-RESULTS
028800         MOVE "EMPTY RESULT INPUT FILE" TO ABEND-REASON
028900         GO TO 1000-ABEND-RTN.
029000 000-EXIT.
029100     EXIT.
029200
029300 100-MAINLINE.
029400     MOVE "100-MAINLINE" TO PARA-NAME.
029500     IF WS-LINES > 50
029600         PERFORM 700-PAGE-BREAK THRU 700-EXIT.
029700     PERFORM 200-PRINT-NOTE-HEADER THRU 200-EXIT.
029800     PERFORM 300-PRINT-FACTS-BLOCK THRU 300-EXIT.
029900     PERFORM 500-PRINT-RULES-BLOCK THRU 500-EXIT.
030000     PERFORM 600-PRINT-CANDIDATES-BLOCK THRU 600-EXIT.
030100     WRITE RPT-REC FROM WS-BLANK-LINE.
030200     ADD 1 TO WS-LINES.
030300
030400     ADD 1 TO RECORDS-WRITTEN.
030500     IF PR-SUPPRESSED
030600         ADD 1 TO WS-NOTES-SUPPRESSED
030700     ELSE
030800         IF PR-CANDIDATE-COUNT > 0
030900             ADD 1 TO WS-NOTES-CODED
031000         ELSE
031100             ADD 1 TO WS-NOTES-NO-CAND.
031200     IF PR-QUERY-NEEDED
031300         ADD 1 TO WS-QUERIES-EMITTED.
031400     ADD PR-CANDIDATE-COUNT TO WS-CAND-LINES.
031500
031600     PERFORM 910-READ-RESULTS THRU 910-EXIT.
031700 100-EXIT.
031800     EXIT.
031900
032000 200-PRINT-NOTE-HEADER.
032100     MOVE "200-PRINT-NOTE-HEADER" TO PARA-NAME.
032200     MOVE SPACES TO WS-NOTE-HDR-LINE.
032300     MOVE PR-NOTE-ID TO NH-NOTE-ID-O.
032400     MOVE PR-NOTE-HEADER TO NH-NOTE-TEXT-O.
032500     WRITE RPT-REC FROM WS-NOTE-HDR-LINE
032600         AFTER ADVANCING 2.
032700     ADD 2 TO WS-LINES.
032800 200-EXIT.
032900     EXIT.
033000
033100******************************************************************
033200*    FACTS BLOCK - UP TO 5 RANKED NAMES PER CATEGORY
033300******************************************************************
033400 300-PRINT-FACTS-BLOCK.
033500     MOVE "300-PRINT-FACTS-BLOCK" TO PARA-NAME.
033600     MOVE SPACES TO WS-CATEGORY-HDR-LINE.
033700     MOVE "ROOT OPERATION" TO CH-CATEGORY-O.
033800     WRITE RPT-REC FROM WS-CATEGORY-HDR-LINE AFTER ADVANCING 1.
033900     ADD 1 TO WS-LINES.
034000     PERFORM 310-PRINT-ROOTOP-LINE THRU 310-EXIT
034100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
034200
034300     MOVE SPACES TO WS-CATEGORY-HDR-LINE.
034400     MOVE "BODY SYSTEM" TO CH-CATEGORY-O.
034500     WRITE RPT-REC FROM WS-CATEGORY-HDR-LINE AFTER ADVANCING 1.
034600     ADD 1 TO WS-LINES.
034700     PERFORM 320-PRINT-BODYSYS-LINE THRU 320-EXIT
034800         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
034900
035000     MOVE SPACES TO WS-CATEGORY-HDR-LINE.
035100     MOVE "APPROACH" TO CH-CATEGORY-O.
035200     WRITE RPT-REC FROM WS-CATEGORY-HDR-LINE AFTER ADVANCING 1.
035300     ADD 1 TO WS-LINES.
035400     PERFORM 330-PRINT-APPROACH-LINE THRU 330-EXIT
035500         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
035600
035700     MOVE SPACES TO WS-CATEGORY-HDR-LINE.
035800     MOVE "DEVICE" TO CH-CATEGORY-O.
035900     WRITE RPT-REC FROM WS-CATEGORY-HDR-LINE AFTER ADVANCING 1.
036000     ADD 1 TO WS-LINES.
036100     PERFORM 340-PRINT-DEVICE-LINE THRU 340-EXIT
036200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
036300
036400     PERFORM 350-PRINT-EFFECTIVE THRU 350-EXIT.
036500 300-EXIT.
036600     EXIT.
036700
036800 310-PRINT-ROOTOP-LINE.
036900     IF PR-RO-NAME(WS-SUB) NOT = SPACES
037000         MOVE SPACES TO WS-FACT-DETAIL-LINE
037100         MOVE WS-SUB TO FD-RANK-O
037200         MOVE PR-RO-NAME(WS-SUB) TO FD-NAME-O
037300         MOVE PR-RO-SCORE(WS-SUB) TO FD-SCORE-O
037400         WRITE RPT-REC FROM WS-FACT-DETAIL-LINE
037500             AFTER ADVANCING 1
037600         ADD 1 TO WS-LINES.
037700 310-EXIT.
037800     EXIT.
037900
038000 320-PRINT-BODYSYS-LINE.
038100     IF PR-BS-NAME(WS-SUB) NOT = SPACES
038200         MOVE SPACES TO WS-FACT-DETAIL-LINE
038300         MOVE WS-SUB TO FD-RANK-O
038400         MOVE PR-BS-NAME(WS-SUB) TO FD-NAME-O
038500         MOVE PR-BS-SCORE(WS-SUB) TO FD-SCORE-O
038600         WRITE RPT-REC FROM WS-FACT-DETAIL-LINE
038700             AFTER ADVANCING 1
038800         ADD 1 TO WS-LINES.
038900 320-EXIT.
039000     EXIT.
039100
039200 330-PRINT-APPROACH-LINE.
039300     IF PR-AP-NAME(WS-SUB) NOT = SPACES
039400         MOVE SPACES TO WS-FACT-DETAIL-LINE
039500         MOVE WS-SUB TO FD-RANK-O
039600         MOVE PR-AP-NAME(WS-SUB) TO FD-NAME-O
039700         MOVE PR-AP-SCORE(WS-SUB) TO FD-SCORE-O
039800         WRITE RPT-REC FROM WS-FACT-DETAIL-LINE
039900             AFTER ADVANCING 1
040000         ADD 1 TO WS-LINES.
040100 330-EXIT.
040200     EXIT.
040300
040400 340-PRINT-DEVICE-LINE.
040500     IF PR-DV-NAME(WS-SUB) NOT = SPACES
040600         MOVE SPACES TO WS-FACT-DETAIL-LINE
040700         MOVE WS-SUB TO FD-RANK-O
040800         MOVE PR-DV-NAME(WS-SUB) TO FD-NAME-O
040900         MOVE PR-DV-SCORE(WS-SUB) TO FD-SCORE-O
041000         WRITE RPT-REC FROM WS-FACT-DETAIL-LINE
041100             AFTER ADVANCING 1
041200         ADD 1 TO WS-LINES.
041300 340-EXIT.
041400     EXIT.
041500
041600 350-PRINT-EFFECTIVE.
041700     MOVE SPACES TO WS-EFFECTIVE-LINE.
041800     MOVE "BODY SYSTEM " TO EF-LABEL-O.
041900     MOVE PR-EFF-BODYSYS TO EF-VALUE-O.
042000     WRITE RPT-REC FROM WS-EFFECTIVE-LINE AFTER ADVANCING 1.
042100     ADD 1 TO WS-LINES.
042200
042300     MOVE SPACES TO WS-EFFECTIVE-LINE.
042400     MOVE "ROOT OP     " TO EF-LABEL-O.
042500     MOVE PR-EFF-ROOTOP TO EF-VALUE-O.
042600     WRITE RPT-REC FROM WS-EFFECTIVE-LINE AFTER ADVANCING 1.
042700     ADD 1 TO WS-LINES.
042800
042900     MOVE SPACES TO WS-EFFECTIVE-LINE.
043000     MOVE "BODY PART   " TO EF-LABEL-O.
043100     MOVE PR-EFF-BODYPART TO EF-VALUE-O.
043200     WRITE RPT-REC FROM WS-EFFECTIVE-LINE AFTER ADVANCING 1.
043300     ADD 1 TO WS-LINES.
043400
043500     MOVE SPACES TO WS-EFFECTIVE-LINE.
043600     MOVE "APPROACH    " TO EF-LABEL-O.
043700     MOVE PR-EFF-APPROACH TO EF-VALUE-O.
043800     WRITE RPT-REC FROM WS-EFFECTIVE-LINE AFTER ADVANCING 1.
043900     ADD 1 TO WS-LINES.
044000
044100     MOVE SPACES TO WS-EFFECTIVE-LINE.
044200     MOVE "DEVICE      " TO EF-LABEL-O.
044300     MOVE PR-EFF-DEVICE TO EF-VALUE-O.
044400     WRITE RPT-REC FROM WS-EFFECTIVE-LINE AFTER ADVANCING 1.
044500     ADD 1 TO WS-LINES.
044600
044700     MOVE SPACES TO WS-EFFECTIVE-LINE.
044800     MOVE "QUALIFIER   " TO EF-LABEL-O.
044900     MOVE PR-EFF-QUALIFIER TO EF-VALUE-O.
045000     WRITE RPT-REC FROM WS-EFFECTIVE-LINE AFTER ADVANCING 1.
045100     ADD 1 TO WS-LINES.
045200 350-EXIT.
045300     EXIT.
045400
045500******************************************************************
045600*    RULES / QUERY BLOCK
045700******************************************************************
045800 500-PRINT-RULES-BLOCK.
045900     MOVE "500-PRINT-RULES-BLOCK" TO PARA-NAME.
046000     PERFORM 510-PRINT-RULE-NOTE THRU 510-EXIT
046100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > PR-RULE-NOTE-COUNT.
046200     IF PR-QUERY-NEEDED
046300         MOVE SPACES TO WS-QUERY-LINE
046400         MOVE PR-QUERY-MISSING TO QL-MISSING-O
046500         WRITE RPT-REC FROM WS-QUERY-LINE AFTER ADVANCING 1
046600         ADD 1 TO WS-LINES.
046700 500-EXIT.
046800     EXIT.
046900
047000 510-PRINT-RULE-NOTE.
047100     MOVE SPACES TO WS-RULE-NOTE-LINE.
047200     MOVE PR-RULE-NOTE-LINE(WS-SUB) TO RN-TEXT-O.
047300     WRITE RPT-REC FROM WS-RULE-NOTE-LINE AFTER ADVANCING 1.
047400     ADD 1 TO WS-LINES.
047500 510-EXIT.
047600     EXIT.
047700
047800******************************************************************
047900*    CANDIDATES BLOCK - OR A NO-CANDIDATE / SUPPRESSED LINE
048000******************************************************************
048100 600-PRINT-CANDIDATES-BLOCK.
048200     MOVE "600-PRINT-CANDIDATES-BLOCK" TO PARA-NAME.
048300     IF PR-SUPPRESSED
048400         WRITE RPT-REC FROM WS-SUPPRESS-LINE AFTER ADVANCING 1
048500         ADD 1 TO WS-LINES
048600     ELSE
048700         IF PR-CANDIDATE-COUNT = 0
048800             WRITE RPT-REC FROM WS-NOCAND-LINE AFTER ADVANCING 1
048900             ADD 1 TO WS-LINES
049000         ELSE
049100             WRITE RPT-REC FROM WS-CAND-HDR-LINE AFTER ADVANCING 1
049200             ADD 1 TO WS-LINES
049300             PERFORM 610-PRINT-ONE-CANDIDATE THRU 610-EXIT
049400                 VARYING WS-SUB FROM 1 BY 1
049500                 UNTIL WS-SUB > PR-CANDIDATE-COUNT.
049600 600-EXIT.
049700     EXIT.
049800
049900 610-PRINT-ONE-CANDIDATE.
050000     MOVE SPACES TO WS-CAND-DETAIL-LINE.
050100     MOVE PR-CAND-RANK(WS-SUB) TO CD-RANK-O.
050200     MOVE PR-CAND-CODE(WS-SUB) TO CD-CODE-O.
050300     MOVE PR-CAND-ROOT-KEY(WS-SUB) TO CD-ROOT-O.
050400     MOVE PR-CAND-SCORE(WS-SUB) TO CD-SCORE-O.
050500     MOVE PR-CAND-BODYPART-NAME(WS-SUB) TO CD-BODYPART-O.
050600     WRITE RPT-REC FROM WS-CAND-DETAIL-LINE AFTER ADVANCING 1.
050700     ADD 1 TO WS-LINES.
050800
050900     MOVE SPACES TO WS-CAND-AXES-LINE.
051000     MOVE PR-CAND-APPROACH-NAME(WS-SUB) TO CA-APPROACH-O.
051100     MOVE PR-CAND-DEVICE-NAME(WS-SUB) TO CA-DEVICE-O.
051200     WRITE RPT-REC FROM WS-CAND-AXES-LINE AFTER ADVANCING 1.
051300     ADD 1 TO WS-LINES.
051400
051500     MOVE SPACES TO WS-CAND-QUAL-LINE.
051600     MOVE PR-CAND-QUALIFIER-NAME(WS-SUB) TO CQ-QUALIFIER-O.
051700     WRITE RPT-REC FROM WS-CAND-QUAL-LINE AFTER ADVANCING 1.
051800     ADD 1 TO WS-LINES.
051900 610-EXIT.
052000     EXIT.
052100
052200 700-PAGE-BREAK.
052300     MOVE "700-PAGE-BREAK" TO PARA-NAME.
052400     MOVE WS-DATE(3:2) TO PH-MM.
052500     MOVE WS-DATE(5:2) TO PH-DD.
052600     MOVE WS-DATE(1:2) TO PH-YY.
052700     MOVE WS-PAGES TO PH-PAGE-O.
052800     WRITE RPT-REC FROM WS-PAGE-HDR-LINE
052900         AFTER ADVANCING NEXT-PAGE.
053000     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
053100     WRITE RPT-REC FROM WS-COLM-HDR-LINE AFTER ADVANCING 1.
053200     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
053300     ADD 1 TO WS-PAGES.
053400     MOVE 4 TO WS-LINES.
053500 700-EXIT.
053600     EXIT.
053700
053800 800-OPEN-FILES.
053900     MOVE "800-OPEN-FILES" TO PARA-NAME.
054000     OPEN INPUT PCSRSLTS.
054100     OPEN OUTPUT PCSRPTS, SYSOUT.
054200 800-EXIT.
054300     EXIT.
054400
054500 850-CLOSE-FILES.
054600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
054700     CLOSE PCSRSLTS, PCSRPTS, SYSOUT.
054800 850-EXIT.
054900     EXIT.
055000
055100 910-READ-RESULTS.
055200     READ PCSRSLTS
055300         AT END MOVE "N" TO MORE-RSLT-SW
055400         GO TO 910-EXIT
055500     END-READ.
055600     ADD 1 TO RECORDS-READ.
055700 910-EXIT.
055800     EXIT.
055900
056000******************************************************************
056100*    RUN-TOTALS BLOCK FOR THE HIM CODING SUPERVISOR
056200******************************************************************
056300 999-CLEANUP.
056400     MOVE "999-CLEANUP" TO PARA-NAME.
056500     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
056600     WRITE RPT-REC FROM WS-TOTALS-HDR-LINE AFTER ADVANCING 1.
056700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
056800
056900     MOVE SPACES TO WS-TOTALS-DETAIL-LINE.
057000     MOVE "NOTES READ" TO TD-LABEL-O.
057100     MOVE RECORDS-READ TO TD-COUNT-O.
057200     WRITE RPT-REC FROM WS-TOTALS-DETAIL-LINE AFTER ADVANCING 1.
057300
057400     MOVE SPACES TO WS-TOTALS-DETAIL-LINE.
057500     MOVE "NOTES CODED" TO TD-LABEL-O.
057600     MOVE WS-NOTES-CODED TO TD-COUNT-O.
057700     WRITE RPT-REC FROM WS-TOTALS-DETAIL-LINE AFTER ADVANCING 1.
057800
057900     MOVE SPACES TO WS-TOTALS-DETAIL-LINE.
058000     MOVE "NOTES WITH NO CANDIDATE" TO TD-LABEL-O.
058100     MOVE WS-NOTES-NO-CAND TO TD-COUNT-O.
058200     WRITE RPT-REC FROM WS-TOTALS-DETAIL-LINE AFTER ADVANCING 1.
058300
058400     MOVE SPACES TO WS-TOTALS-DETAIL-LINE.
058500     MOVE "NOTES SUPPRESSED (B6.1B)" TO TD-LABEL-O.
058600     MOVE WS-NOTES-SUPPRESSED TO TD-COUNT-O.
058700     WRITE RPT-REC FROM WS-TOTALS-DETAIL-LINE AFTER ADVANCING 1.
058800
058900     MOVE SPACES TO WS-TOTALS-DETAIL-LINE.
059000     MOVE "CODER QUERIES EMITTED" TO TD-LABEL-O.
059100     MOVE WS-QUERIES-EMITTED TO TD-COUNT-O.
059200     WRITE RPT-REC FROM WS-TOTALS-DETAIL-LINE AFTER ADVANCING 1.
059300
059400     MOVE SPACES TO WS-TOTALS-DETAIL-LINE.
059500     MOVE "CANDIDATE LINES WRITTEN" TO TD-LABEL-O.
059600     MOVE WS-CAND-LINES TO TD-COUNT-O.
059700     WRITE RPT-REC FROM WS-TOTALS-DETAIL-LINE AFTER ADVANCING 1.
059800
059900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060000     DISPLAY "** RESULT RECORDS READ **".
060100     DISPLAY RECORDS-READ.
060200     DISPLAY "** REPORT RECORDS WRITTEN **".
060300     DISPLAY RECORDS-WRITTEN.
060400     DISPLAY "******** END JOB PCSRPT ********".
060500 999-EXIT.
060600     EXIT.
060700
060800 1000-ABEND-RTN.
060900     MOVE "1000-ABEND-RTN" TO PARA-NAME.
061000     DISPLAY "** PCSRPT ABEND **".
061100     DISPLAY ABEND-REASON.
061200     WRITE SYSOUT-REC FROM ABEND-REC.
061300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061400     MOVE +16 TO RETURN-CODE.
061500     GOBACK.
