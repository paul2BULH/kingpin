000100******************************************************************
000200* PCSBODY   -  BODY-PART SYNONYM KEY RECORD                     *
000300*              MULTIPLE RECORDS PER SYNONYM ALLOWED             *
000400*              FIXED 80 BYTES, OPTIONAL FILE                    *
000500******************************************************************
000600* 900117TD  INITIAL LAYOUT, HIM SYNONYM LIST 90-003
000700 01  PCS-BODYKEY-REC.
000800     05  BPK-SYNONYM                 PIC X(40).
000900     05  BPK-PREFERRED               PIC X(40).
