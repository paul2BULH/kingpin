000100******************************************************************
000200* PCSFACT   -  FACT-EXTRACT / RULES-ENGINE RESULT RECORD         *
000300*              INTERNAL FILE -  PCSEXTR OUTPUT, PCSMRGR INPUT    *
000400*              ONE RECORD PER NOTE                              *
000500******************************************************************
000600* 890406MM  INITIAL LAYOUT FOR PCS CODING ASSIST PROJECT
000700* 890922MM  ADDED RULE-NOTE AND QUERY GROUPS PER B-3 PROTOTYPE
000800* 911003JS  WIDENED QUALIFIER-HINT OCCURS TO 2 - B3.4/UKA STACK
000900* 981104TD  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD, NO CHANGE
001000 01  PCS-FACT-REC.
001100     05  PF-NOTE-ID                  PIC X(06).
001200     05  PF-NOTE-HEADER              PIC X(80).
001300     05  PF-CODE-SKELETON            PIC X(07).
001400     05  PF-CATEGORY-FACTS.
001500         10  PF-ROOTOP-FACTS OCCURS 5 TIMES.
001600             15  PF-RO-NAME          PIC X(30).
001700             15  PF-RO-SCORE         PIC 9(02).
001800         10  PF-BODYSYS-FACTS OCCURS 5 TIMES.
001900             15  PF-BS-NAME          PIC X(40).
002000             15  PF-BS-SCORE         PIC 9(02).
002100         10  PF-APPROACH-FACTS OCCURS 5 TIMES.
002200             15  PF-AP-NAME          PIC X(60).
002300             15  PF-AP-SCORE         PIC 9(02).
002400         10  PF-DEVICE-FACTS OCCURS 5 TIMES.
002500             15  PF-DV-NAME          PIC X(50).
002600             15  PF-DV-SCORE         PIC 9(02).
002700     05  PF-RAW-FLAGS.
002800         10  PF-FLAG-BIOPSY          PIC X(01).
002900             88  PF-IS-BIOPSY            VALUE "Y".
003000         10  PF-FLAG-EXCISIONAL      PIC X(01).
003100             88  PF-IS-EXCISIONAL        VALUE "Y".
003200         10  PF-FLAG-LAPAROSCOPIC    PIC X(01).
003300             88  PF-IS-LAPAROSCOPIC      VALUE "Y".
003400         10  PF-FLAG-OPEN            PIC X(01).
003500             88  PF-IS-OPEN              VALUE "Y".
003600         10  PF-FLAG-PERCUTANEOUS    PIC X(01).
003700             88  PF-IS-PERCUTANEOUS      VALUE "Y".
003800         10  PF-FLAG-THORACOSCOPIC   PIC X(01).
003900             88  PF-IS-THORACOSCOPIC     VALUE "Y".
004000         10  PF-FLAG-ENDOSCOPIC      PIC X(01).
004100             88  PF-IS-ENDOSCOPIC        VALUE "Y".
004200         10  PF-FLAG-UNICONDYLAR     PIC X(01).
004300             88  PF-IS-UNICONDYLAR       VALUE "Y".
004400         10  PF-FLAG-CEMENTED        PIC X(01).
004500             88  PF-IS-CEMENTED          VALUE "Y".
004600         10  PF-FLAG-DRAIN-PLACED    PIC X(01).
004700             88  PF-IS-DRAIN-PLACED      VALUE "Y".
004800         10  PF-FLAG-DOWN-TO-FASCIA  PIC X(01).
004900             88  PF-IS-DOWN-TO-FASCIA    VALUE "Y".
005000     05  PF-RULE-FLAGS.
005100         10  PF-RF-ABORTED           PIC X(01).
005200         10  PF-RF-DISCONTINUED      PIC X(01).
005300         10  PF-RF-CONVERTED-OPEN    PIC X(01).
005400         10  PF-RF-NO-DEVICE-LEFT    PIC X(01).
005500         10  PF-RF-HEMOSTASIS        PIC X(01).
005600         10  PF-RF-BILATERAL         PIC X(01).
005700         10  PF-RF-EMBOLIZATION      PIC X(01).
005800         10  PF-RF-DISTINCT-DRAIN    PIC X(01).
005900             88  PF-HAS-DISTINCT-DRAIN   VALUE "Y".
006000         10  PF-RF-INTEGRAL-DRAIN    PIC X(01).
006100             88  PF-HAS-INTEGRAL-DRAIN   VALUE "Y".
006200     05  PF-RULE-UPDATES.
006300         10  PF-UPD-BODYSYS-BIAS     PIC X(40).
006400         10  PF-UPD-ROOTOP-HINT      PIC X(30).
006500         10  PF-UPD-APPROACH-OVR     PIC X(60).
006600         10  PF-UPD-DEVICE-OVR       PIC X(50).
006700         10  PF-UPD-QUALIFIER-HINTS OCCURS 2 TIMES
006800                                     PIC X(40).
006900     05  PF-RULE-NOTE-COUNT          PIC 9(01) COMP-3.
007000     05  PF-RULE-NOTES OCCURS 3 TIMES.
007100         10  PF-RULE-NOTE-LINE       PIC X(60).
007200     05  PF-QUERY-FLAG               PIC X(01).
007300         88  PF-QUERY-NEEDED             VALUE "Y".
007400     05  PF-QUERY-MISSING            PIC X(60).
007500     05  FILLER                      PIC X(20) VALUE SPACES.
