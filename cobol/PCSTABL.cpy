000100******************************************************************
000200* PCSTABL   -  FLATTENED OFFICIAL PCS TABLE ROW                 *
000300*              ONE RECORD PER TABLE ROW PER AXIS LABEL          *
000400*              FIXED 128 BYTES, SORTED BY ROOT KEY/ROW/AXIS     *
000500*              ROOT KEY = TBL-SECTION-CODE + TBL-BODYSYS-CODE + *
000600*                         TBL-OP-CODE                           *
000700******************************************************************
000800* 890406MM  INITIAL LAYOUT FOR PCS CODING ASSIST PROJECT
000900* 960212JS  REBUILT FROM OFFICIAL TABLES REFRESH, NO LAYOUT CHANGE
001000 01  PCS-TABLE-REC.
001100     05  TBL-SECTION-CODE            PIC X(01).
001200     05  TBL-BODYSYS-CODE            PIC X(01).
001300     05  TBL-BODYSYS-NAME            PIC X(40).
001400     05  TBL-OP-CODE                 PIC X(01).
001500     05  TBL-OP-NAME                 PIC X(30).
001600     05  TBL-ROW-ID                  PIC 9(03).
001700     05  TBL-AXIS-POS                PIC 9(01).
001800     05  TBL-LABEL-CODE              PIC X(01).
001900     05  TBL-LABEL-TEXT              PIC X(50).
